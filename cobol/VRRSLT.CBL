000100******************************************************************
000110*          COPY  VRRSLT  -  RESULTADO DE RIESGO DE PROVEEDOR     *
000120******************************************************************
000130* APLICACION  : CALIFICACION DE RIESGO DE PROVEEDORES            *
000140* ARCHIVO     : VENDOR-RESULTS (SALIDA, SECUENCIAL, MISMO ORDEN  *
000150*             : DEL MAESTRO DE ENTRADA)                          *
000160* CONTENIDO   : UN REGISTRO POR PROVEEDOR CON LAS CALIFICACIONES *
000170*             : DE COMPONENTE, EL VRRS GLOBAL Y LA CATEGORIA DE  *
000180*             : RIESGO RESULTANTE. EL REGISTRO DE SANCIONES NO   *
000190*             : ENTRA EN EL PROMEDIO PONDERADO DEL VRRS, SOLO SE *
000200*             : INFORMA EN EL REPORTE Y EN ESTE ARCHIVO.         *
000210******************************************************************
000220* HISTORIAL DE CAMBIOS                                          *
000230* 14/02/1988 PEDR  CREACION ORIGINAL DEL LAYOUT (FIN, CATEGORIA) *
000240* 03/06/1991 PEDR  AGREGA VRR-CONTRACT-SCORE (U3, FEDERAL)       *
000250* 21/09/1994 DRAM  AGREGA VRR-LABOR-SCORE (U4, MANO DE OBRA)     *
000260* 30/08/1997 EEDR  AGREGA VRR-SANCTIONS-SCORE (U5, INFORMATIVO)  *
000270* 09/11/1998 EEDR  RESERVA ESPACIO PARA AMBIENTE 2000            *
000280* 14/03/2008 EEDR  CATEGORIA YA REFLEJA LA TABLA INVERTIDA DE    *
000290*                  RIESGO GLOBAL (TICKET 5801), SIN CAMBIO DE    *
000300*                  FORMATO EN EL LAYOUT.                         *
000310******************************************************************
000320 01  REG-VRRSLT.
000330     05  VRR-VENDOR-ID           PIC X(10).
000340*         COPIADO SIN TRANSFORMAR DEL MAESTRO DE ENTRADA         *
000350     05  VRR-VENDOR-NAME         PIC X(30).
000360*         COPIADO SIN TRANSFORMAR DEL MAESTRO DE ENTRADA         *
000370     05  VRR-FIN-SCORE           PIC S9(3)V99.
000380*         RESULTADO DE U1, ESCALA 0-10                          *
000390     05  VRR-PERF-SCORE          PIC S9(3)V99.
000400*         RESULTADO DE U2, ESCALA 0-10                          *
000410     05  VRR-CONTRACT-SCORE      PIC S9(3)V99.
000420*         RESULTADO DE U3, ESCALA 0-10                          *
000430     05  VRR-LABOR-SCORE         PIC S9(3)V99.
000440*         RESULTADO DE U4, ESCALA 0-10                          *
000450     05  VRR-SANCTIONS-SCORE     PIC 9(2).
000460*         RESULTADO DE U5, ENTERO 0-10, NO PONDERA EN EL VRRS    *
000470     05  VRR-VRRS-SCORE          PIC S9(3)V99.
000480*         RESULTADO DE U6, PROMEDIO PONDERADO DE U1-U4           *
000490     05  VRR-RISK-CATEGORY       PIC X(15).
000500*         CATEGORIA GLOBAL DE RIESGO (A MAYOR VRRS, MAYOR RIESGO)*
000510*---------------------------------------------------------------*
000520*    RESERVA PARA AMPLIACIONES FUTURAS DEL LAYOUT                *
000530*---------------------------------------------------------------*
000540     05  FILLER                  PIC X(05).
