000100******************************************************************
000110* FECHA       : 14/02/1988                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000130* APLICACION  : CALIFICACION DE RIESGO DE PROVEEDORES            *
000140* PROGRAMA    : VRSC1C01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL MAESTRO DE PROVEEDORES, CALCULA LAS CINCO *
000170*             : CALIFICACIONES DE RIESGO POR PROVEEDOR (FINAN-   *
000180*             : CIERA, DESEMPENO DE CONTRATOS, CONTRATACION      *
000190*             : FEDERAL, MANO DE OBRA EXTRANJERA Y SANCIONES),   *
000200*             : LAS COMBINA EN EL INDICE GLOBAL VRRS, ASIGNA LA  *
000210*             : CATEGORIA DE RIESGO Y ESCRIBE EL MAESTRO DE      *
000220*             : RESULTADOS Y EL REPORTE IMPRESO.                 *
000230* ARCHIVOS    : VENDOR-MASTER=E, VENDOR-RESULTS=A, RISK-REPORT=A *
000240* ACCION (ES) : C=CALIFICAR                                      *
000250* INSTALADO   : DD/MM/AAAA                                       *
000260* BPM/RATIONAL: 233140                                           *
000270* NOMBRE      : CALIFICACION DE RIESGO DE PROVEEDORES (VRRS)     *
000280* DESCRIPCION : CALIFICACION                                     *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.                    VRSC1C01.
000320 AUTHOR.                        ERICK RAMIREZ.
000330 INSTALLATION.                  BANCO INDUSTRIAL.
000340 DATE-WRITTEN.                  14/02/1988.
000350 DATE-COMPILED.
000360 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000370******************************************************************
000380*                    H I S T O R I A L   D E   C A M B I O S     *
000390******************************************************************
000400* 14/02/1988 PEDR  CREACION ORIGINAL. CARGA ARCHIVO DE FINANCIE- *
000410*                  ROS Y ESCRIBE EL RESULTADO FINANCIERO (U1).   *
000420* 02/05/1988 PEDR  AGREGA CALIFICACION DE CANCELACIONES (U2).    *
000430* 19/09/1989 PEDR  CORRIGE PONDERACION DE CANCELACION ADMINIS-   *
000440*                  TRATIVA, ESTABA INVERTIDA (TICKET 1042).     *
000450* 03/06/1991 PEDR  AGREGA CALIFICACION DE CONTRATACION FEDERAL   *
000460*                  (U3) Y SU PONDERACION EN EL REPORTE.          *
000470* 21/09/1994 DRAM  AGREGA CALIFICACION DE MANO DE OBRA EXTRAN-   *
000480*                  JERA (U4), INCLUYE TABLA DE PAISES.           *
000490* 11/03/1996 DRAM  CORRIGE MULTIPLICADOR DE PAIS NO CATALOGADO,  *
000500*                  DEBE TRATARSE COMO RIESGO MODERADO (TICKET    *
000510*                  2217).                                        *
000520* 30/08/1997 EEDR  AGREGA CALIFICACION DE SANCIONES (U5) Y SU    *
000530*                  INTERPRETACION EN EL REPORTE.                 *
000540* 09/11/1998 EEDR  AMPLIA BLOQUE DE VISA PERMANENTE CON LAS CINCO*
000550*                  CATEGORIAS DE ESTADO (TICKET 4471).           *
000560* 14/01/1999 EEDR  REVISION GENERAL DE FECHAS Y CONTADORES PARA  *
000570*                  EL CAMBIO DE SIGLO, SIN CAMBIO DE FORMATO EN  *
000580*                  LOS ARCHIVOS (AMBIENTE 2000).                 *
000590* 22/07/2004 DRAM  AGREGA TENDENCIAS DE VISA Y RECALCULA LA      *
000600*                  CALIFICACION DE VISA PERMANENTE (TICKET 5560).*
000610* 14/03/2008 EEDR  INVIERTE LA TABLA DE RIESGO GLOBAL: A PARTIR  *
000620*                  DE ESTA VERSION UN VRRS ALTO ES RIESGO ALTO   *
000630*                  (TICKET 5801). VALIDADO CON RIESGO PROVEEDOR. *
000640* 06/10/2011 EEDR  EL PUNTAJE DE SANCIONES YA NO PONDERA EN EL   *
000650*                  VRRS, SOLO INFORMA EN EL REPORTE (TICKET 6102)*
000660* 18/02/2013 EEDR  EL REPORTE IMPRESO AGREGA UNA SEGUNDA LINEA   *
000670*                  CON LAS CINCO INTERPRETACIONES Y UNA TERCERA  *
000680*                  CON EL MENSAJE GLOBAL DEL VRRS; ANTES SE      *
000690*                  CALCULABAN Y NO SE IMPRIMIAN (TICKET 6877).   *
000700* 25/11/2013 DRAM  REESTRUCTURA LA LECTURA DEL MAESTRO Y EL      *
000710*                  SUBCICLO DE CALIFICACION LABORAL AL ESTANDAR  *
000720*                  DE PARRAFOS NUMERADOS CON PERFORM...THRU Y    *
000730*                  GO TO DE FIN DE ARCHIVO DEL DEPARTAMENTO      *
000740*                  (TICKET 6901).                                *
000750******************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     UPSI-0 ON  STATUS IS WKS-DEPURACION-ON
000810            OFF STATUS IS WKS-DEPURACION-OFF.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840******************************************************************
000850*              A R C H I V O S   D E   E N T R A D A             *
000860******************************************************************
000870     SELECT VENDOR-MASTER  ASSIGN   TO VENMAST
000880            ORGANIZATION   IS SEQUENTIAL
000890            FILE STATUS    IS FS-VENDOR-MASTER.
000900******************************************************************
000910*              A R C H I V O S   D E   S A L I D A               *
000920******************************************************************
000930     SELECT VENDOR-RESULTS ASSIGN   TO VENRSLT
000940            ORGANIZATION   IS SEQUENTIAL
000950            FILE STATUS    IS FS-VENDOR-RESULTS.
000960     SELECT RISK-REPORT    ASSIGN   TO RISKRPT
000970            ORGANIZATION   IS LINE SEQUENTIAL
000980            FILE STATUS    IS FS-RISK-REPORT.
000990 DATA DIVISION.
001000 FILE SECTION.
001010******************************************************************
001020*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001030******************************************************************
001040*   MAESTRO DE PROVEEDORES CON LOS INSUMOS DE RIESGO
001050 FD VENDOR-MASTER.
001060     COPY VRMAST.
001070*   MAESTRO DE RESULTADOS DE RIESGO POR PROVEEDOR
001080 FD VENDOR-RESULTS.
001090     COPY VRRSLT.
001100*   REPORTE IMPRESO DE RIESGO DE PROVEEDORES
001110 FD RISK-REPORT.
001120 01  REG-RISKRPT                   PIC X(132).
001130 WORKING-STORAGE SECTION.
001140******************************************************************
001150*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
001160******************************************************************
001170 01  WKS-FS-STATUS.
001180     02  FS-VENDOR-MASTER          PIC 9(02) VALUE ZEROES.
001190     02  FS-VENDOR-RESULTS         PIC 9(02) VALUE ZEROES.
001200     02  FS-RISK-REPORT            PIC 9(02) VALUE ZEROES.
001210     02  FILLER                    PIC X(02) VALUE SPACES.
001220******************************************************************
001230*                    B A N D E R A S   D E   C O N T R O L       *
001240******************************************************************
001250 01  WKS-FLAGS.
001260     02  WKS-FIN-VENDOR-MASTER     PIC 9(01) VALUE ZEROES.
001270         88  FIN-VENDOR-MASTER               VALUE 1.
001280     02  FILLER                    PIC X(02) VALUE SPACES.
001290******************************************************************
001300*              INDICES Y ACUMULADORES DE TRABAJO                 *
001310******************************************************************
001320 01  WKS-SUBINDICES.
001330     02  WKS-I                     PIC 9(02) COMP VALUE ZEROES.
001340     02  WKS-J                     PIC 9(02) COMP VALUE ZEROES.
001350     02  FILLER                    PIC X(02) VALUE SPACES.
001360 01  WKS-ACUMULADORES.
001370     02  WKS-VENDOR-COUNT          PIC 9(07) COMP VALUE ZEROES.
001380     02  WKS-SUMA-VRRS             PIC S9(07)V99 COMP
001390                                             VALUE ZEROES.
001400     02  WKS-PROMEDIO-VRRS         PIC S9(3)V99  VALUE ZEROES.
001410     02  WKS-CAT-NOMBRADOS.
001420         03  WKS-CAT-MUY-BAJO      PIC 9(07) COMP VALUE ZEROES.
001430         03  WKS-CAT-BAJO          PIC 9(07) COMP VALUE ZEROES.
001440         03  WKS-CAT-MODERADO      PIC 9(07) COMP VALUE ZEROES.
001450         03  WKS-CAT-ALTO          PIC 9(07) COMP VALUE ZEROES.
001460         03  WKS-CAT-SEVERO        PIC 9(07) COMP VALUE ZEROES.
001470         03  WKS-CAT-DESCONOCIDA   PIC 9(07) COMP VALUE ZEROES.
001480     02  WKS-CAT-TBL REDEFINES WKS-CAT-NOMBRADOS.
001490         03  WKS-CAT-CONT          PIC 9(07) COMP OCCURS 6 TIMES.
001500     02  FILLER                    PIC X(02) VALUE SPACES.
001510******************************************************************
001520*              TABLA DE PESOS DE SENSIBILIDAD DE EMPLEO (U4)     *
001530******************************************************************
001540 01  WKS-TABLA-PESOS-EMPLEO.
001550     02  FILLER                    PIC 9(02) VALUE 10.
001560     02  FILLER                    PIC 9(02) VALUE 06.
001570     02  FILLER                    PIC 9(02) VALUE 02.
001580 01  WKS-PESOS-EMPLEO-R REDEFINES WKS-TABLA-PESOS-EMPLEO.
001590     02  WKS-PESO-EMPLEO           PIC 9(02) OCCURS 3 TIMES.
001600******************************************************************
001610*              CALIFICACIONES DE COMPONENTE POR PROVEEDOR        *
001620******************************************************************
001630 01  WKS-SCORES-COMPONENTE.
001640     02  WKS-FIN-SCORE             PIC S9(3)V99 VALUE ZEROES.
001650     02  WKS-PERF-SCORE            PIC S9(3)V99 VALUE ZEROES.
001660     02  WKS-CONTRACT-SCORE        PIC S9(3)V99 VALUE ZEROES.
001670     02  WKS-LABOR-SCORE           PIC S9(3)V99 VALUE ZEROES.
001680     02  WKS-SANCTIONS-SCORE       PIC 9(2)     VALUE ZEROES.
001690     02  WKS-VRRS-SCORE            PIC S9(3)V99 VALUE ZEROES.
001700     02  WKS-RISK-CATEGORY         PIC X(15)    VALUE SPACES.
001710     02  FILLER                    PIC X(02)    VALUE SPACES.
001720 01  WKS-INTERPRETACIONES.
001730     02  WKS-FIN-INTERP            PIC X(15) VALUE SPACES.
001740     02  WKS-PERF-INTERP           PIC X(15) VALUE SPACES.
001750     02  WKS-CONTRACT-INTERP       PIC X(21) VALUE SPACES.
001760     02  WKS-LABOR-INTERP          PIC X(15) VALUE SPACES.
001770     02  WKS-SANCTIONS-INTERP      PIC X(15) VALUE SPACES.
001780     02  WKS-VRRS-MENSAJE          PIC X(60) VALUE SPACES.
001790     02  FILLER                    PIC X(02) VALUE SPACES.
001800******************************************************************
001810*       VARIABLES DE TRABAJO PARA U2 - CANCELACIONES             *
001820*       WKS-U2-CANCEL-TBL RECORRE VRM-CANCEL-TBL (COPY VRMAST)   *
001830*       UN CONTADOR A LA VEZ DESDE 405-CALIFICA-UN-CANCEL.       *
001831******************************************************************
001832 01  WKS-AUX-U2.
001833     02  WKS-U2-CANCELACIONES.
001834         03  WKS-U2-NONFUL         PIC 9(02) VALUE ZEROES.
001835         03  WKS-U2-COMPLY         PIC 9(02) VALUE ZEROES.
001836         03  WKS-U2-ADMIN          PIC 9(02) VALUE ZEROES.
001837     02  WKS-U2-CANCELACIONES-R REDEFINES WKS-U2-CANCELACIONES.
001838         03  WKS-U2-CANCEL-TBL     PIC 9(02) OCCURS 3 TIMES.
001839     02  FILLER                    PIC X(02) VALUE SPACES.
001840******************************************************************
001841*       TABLA DE CALIFICACION POR CANTIDAD DE CANCELACIONES (U2) *
001842*       UNA FILA POR CONTADOR (NONFUL/COMPLY/ADMIN, MISMO ORDEN  *
001843*       DE VRM-CANCEL-TBL), TRES COLUMNAS (EN 0/EN 1/DOS O MAS). *
001844*       LOS VALORES NO SON IGUALES ENTRE CONTADORES (TICKET 1042 *
001845*       SUBIO LOS DE ADMIN), POR ESO CADA FILA TIENE SU PROPIA   *
001846*       CALIFICACION EN LUGAR DE UNA SOLA TABLA DE UMBRALES.     *
001847******************************************************************
001848 01  WKS-TABLA-U2-VALORES.
001849     02  FILLER                    PIC 9(02) VALUE 01.
001850     02  FILLER                    PIC 9(02) VALUE 05.
001851     02  FILLER                    PIC 9(02) VALUE 10.
001852     02  FILLER                    PIC 9(02) VALUE 01.
001853     02  FILLER                    PIC 9(02) VALUE 07.
001854     02  FILLER                    PIC 9(02) VALUE 10.
001855     02  FILLER                    PIC 9(02) VALUE 05.
001856     02  FILLER                    PIC 9(02) VALUE 08.
001857     02  FILLER                    PIC 9(02) VALUE 10.
001858 01  WKS-U2-VALORES-R REDEFINES WKS-TABLA-U2-VALORES.
001859     02  WKS-U2-VALOR-FILA         OCCURS 3 TIMES.
001860         03  WKS-U2-VALOR-COL      PIC 9(02) OCCURS 3 TIMES.
001870******************************************************************
001880*       VARIABLES DE TRABAJO PARA U3 - CONTRATACION FEDERAL      *
001881*       WKS-U3-AGENCIA-TBL RECORRE VRM-AGENCIA-TBL (COPY VRMAST) *
001882*       DESDE 505-CALIFICA-UNA-AGENCIA; AGENCIAS Y SUBAGENCIAS   *
001883*       COMPARTEN LA MISMA TABLA DE UMBRALES (VER COMENTARIO DE  *
001884*       VRM-AGENCIAS-R EN LA COPY).                              *
001900******************************************************************
001910 01  WKS-AUX-U3.
001911     02  WKS-U3-AGENCIAS.
001912         03  WKS-U3-AGENCIA        PIC 9(02) VALUE ZEROES.
001913         03  WKS-U3-SUBAGEN        PIC 9(02) VALUE ZEROES.
001914     02  WKS-U3-AGENCIAS-R REDEFINES WKS-U3-AGENCIAS.
001915         03  WKS-U3-AGENCIA-TBL    PIC 9(02) OCCURS 2 TIMES.
001940     02  WKS-U3-CRECIM             PIC 9(02) VALUE ZEROES.
001950     02  WKS-U3-COMPET             PIC 9(02) VALUE ZEROES.
001960     02  FILLER                    PIC X(02) VALUE SPACES.
001970******************************************************************
001980*       VARIABLES DE TRABAJO PARA U4 - MANO DE OBRA EXTRANJERA   *
001990******************************************************************
002000 01  WKS-AUX-U4.
002010     02  WKS-U4-PCT-SCORE          PIC 9(02)     VALUE ZEROES.
002020     02  WKS-U4-MULTIPLICADOR      PIC 9V9       VALUE ZEROES.
002030     02  WKS-U4-AJUSTADO           PIC S9(2)V99  VALUE ZEROES.
002040     02  WKS-U4-JOB-TOTAL          PIC 9(05) COMP VALUE ZEROES.
002050     02  WKS-U4-JOB-SUMA           PIC 9(07) COMP VALUE ZEROES.
002060     02  WKS-U4-SENSIBILIDAD       PIC S9(2)V99  VALUE ZEROES.
002070     02  WKS-U4-VISA-TOTAL         PIC 9(05) COMP VALUE ZEROES.
002080     02  WKS-U4-VISA-SUMA          PIC 9(03) COMP VALUE ZEROES.
002090     02  WKS-U4-VISA-SCORE-TBL     PIC 9(02) OCCURS 5 TIMES
002100                                             VALUE ZEROES.
002110     02  WKS-U4-VISA-DATA-SCORE    PIC S9(2)V99  VALUE ZEROES.
002120     02  WKS-U4-TENDENCIA          PIC 9(02)     VALUE ZEROES.
002130     02  WKS-U4-VISA-PERM-SCORE    PIC S9(2)V99  VALUE ZEROES.
002140     02  FILLER                    PIC X(02)     VALUE SPACES.
002150******************************************************************
002160*                 L I N E A S   D E L   R E P O R T E            *
002170******************************************************************
002180 01  WKS-LINEA-TITULO.
002190     02  FILLER                    PIC X(40) VALUE SPACES.
002200     02  WKS-LT-TITULO             PIC X(37) VALUE
002210             'VENDOR RISK RELIABILITY SCORE REPORT'.
002220     02  FILLER                    PIC X(55) VALUE SPACES.
002230 01  WKS-LINEA-COLUMNAS.
002240     02  WKS-LC-COL1               PIC X(12) VALUE 'VENDOR-ID'.
002250     02  WKS-LC-COL2               PIC X(22) VALUE 'VENDOR-NAME'.
002260     02  WKS-LC-COL3               PIC X(08) VALUE 'FIN'.
002270     02  WKS-LC-COL4               PIC X(08) VALUE 'PERF'.
002280     02  WKS-LC-COL5               PIC X(10) VALUE 'CONTRACT'.
002290     02  WKS-LC-COL6               PIC X(08) VALUE 'LABOR'.
002300     02  WKS-LC-COL7               PIC X(07) VALUE 'SANC'.
002310     02  WKS-LC-COL8               PIC X(08) VALUE 'VRRS'.
002320     02  WKS-LC-COL9               PIC X(17) VALUE
002330             'RISK-CATEGORY'.
002340     02  FILLER                    PIC X(32) VALUE SPACES.
002350 01  WKS-LINEA-DETALLE.
002360     02  WKS-LD-VENDOR-ID          PIC X(10).
002370     02  FILLER                    PIC X(02) VALUE SPACES.
002380     02  WKS-LD-VENDOR-NAME        PIC X(20).
002390     02  FILLER                    PIC X(02) VALUE SPACES.
002400     02  WKS-LD-FIN                PIC ZZ9.99.
002410     02  FILLER                    PIC X(02) VALUE SPACES.
002420     02  WKS-LD-PERF               PIC ZZ9.99.
002430     02  FILLER                    PIC X(02) VALUE SPACES.
002440     02  WKS-LD-CONTRACT           PIC ZZ9.99.
002450     02  FILLER                    PIC X(02) VALUE SPACES.
002460     02  WKS-LD-LABOR              PIC ZZ9.99.
002470     02  FILLER                    PIC X(02) VALUE SPACES.
002480     02  WKS-LD-SANCTIONS          PIC ZZ9.
002490     02  FILLER                    PIC X(02) VALUE SPACES.
002500     02  WKS-LD-VRRS               PIC ZZ9.99.
002510     02  FILLER                    PIC X(02) VALUE SPACES.
002520     02  WKS-LD-CATEGORY           PIC X(15).
002530     02  FILLER                    PIC X(38) VALUE SPACES.
002540******************************************************************
002550*    SEGUNDA LINEA POR PROVEEDOR: INTERPRETACIONES DE COMPONENTE *
002560*    (TICKET 6877, VER HISTORIAL DE CAMBIOS)                      *
002570******************************************************************
002580 01  WKS-LINEA-INTERP.
002590     02  WKS-LI-VENDOR-ID          PIC X(10).
002600     02  FILLER                    PIC X(02) VALUE SPACES.
002610     02  WKS-LI-FIN                PIC X(15).
002620     02  FILLER                    PIC X(01) VALUE SPACES.
002630     02  WKS-LI-PERF               PIC X(15).
002640     02  FILLER                    PIC X(01) VALUE SPACES.
002650     02  WKS-LI-CONTRACT           PIC X(21).
002660     02  FILLER                    PIC X(01) VALUE SPACES.
002670     02  WKS-LI-LABOR              PIC X(15).
002680     02  FILLER                    PIC X(01) VALUE SPACES.
002690     02  WKS-LI-SANCTIONS          PIC X(15).
002700     02  FILLER                    PIC X(35) VALUE SPACES.
002710******************************************************************
002720*    TERCERA LINEA POR PROVEEDOR: MENSAJE GLOBAL DEL VRRS         *
002730******************************************************************
002740 01  WKS-LINEA-MENSAJE.
002750     02  WKS-LM-ETIQUETA           PIC X(16) VALUE
002760             '  MENSAJE VRRS: '.
002770     02  WKS-LM-MENSAJE            PIC X(60).
002780     02  FILLER                    PIC X(56) VALUE SPACES.
002790 01  WKS-LINEA-TOTAL.
002800*         LINEA DE TOTALES DEL PIE DEL REPORTE. LA ETIQUETA ES   *
002810*         COMUN A LAS SIETE LINEAS DEL PIE (CONTEO, PROMEDIO Y   *
002820*         LAS CINCO CATEGORIAS); EL VALOR SE EDITA EN DOS VISTAS *
002830*         DISTINTAS, VER REDEFINES ABAJO.                       *
002840     02  WKS-LTOT-ETIQUETA         PIC X(40) VALUE SPACES.
002850*             ROTULO DESCRIPTIVO DE LA LINEA, ALINEADO A LA      *
002860*             IZQUIERDA, RELLENO CON ESPACIOS POR LA DERECHA     *
002870     02  WKS-LTOT-VALOR            PIC ZZZ,ZZ9.99
002880                                             VALUE ZEROES.
002890*             VISTA DECIMAL DEL VALOR, USADA SOLO EN LA LINEA    *
002900*             DEL PROMEDIO DE VRRS (UNICO CAMPO DEL PIE CON      *
002910*             PARTE FRACCIONARIA)                                *
002920     02  FILLER                    PIC X(82) VALUE SPACES.
002930*-----------------------------------------------------------------*
002940*    2016-09-07 EEDR TICKET 7140 - LAS SEIS LINEAS DE CONTEO     *
002950*    (TOTAL DE PROVEEDORES Y LAS CINCO CATEGORIAS) SON ENTEROS   *
002960*    COMP SIN DECIMALES; SI SE MUEVEN A WKS-LTOT-VALOR (QUE      *
002970*    TIENE V99) LA ALINEACION DECIMAL DEL MOVE LES AGREGA UN     *
002980*    ".00" FALSO EN EL REPORTE. SE AGREGA ESTA VISTA REDEFINIDA  *
002990*    CON UN EDITADO SIN DECIMALES PARA LAS LINEAS DE CONTEO, Y   *
003000*    WKS-LTOT-VALOR QUEDA RESERVADO PARA EL PROMEDIO DE VRRS.    *
003010*-----------------------------------------------------------------*
003020 01  WKS-LINEA-TOTAL-E REDEFINES WKS-LINEA-TOTAL.
003030     02  WKS-LTE-ETIQUETA          PIC X(40).
003040*             MISMA ETIQUETA DE WKS-LTOT-ETIQUETA, SOLO CAMBIA   *
003050*             DE NOMBRE AL ENTRAR EN ESTA VISTA REDEFINIDA       *
003060     02  WKS-LTE-VALOR             PIC ZZZ,ZZ9.
003070*             VISTA ENTERA DEL VALOR, SIN PUNTO DECIMAL, PARA    *
003080*             EL CONTEO DE PROVEEDORES Y LOS CONTEOS POR         *
003090*             CATEGORIA DE RIESGO (TODOS COMP, SIN DECIMALES)    *
003100     02  FILLER                    PIC X(85).
003110******************************************************************
003120 PROCEDURE DIVISION.
003130******************************************************************
003140*               S E C C I O N    P R I N C I P A L               *
003150*     GOBIERNA EL CICLO COMPLETO DEL BATCH: ABRIR, ENCABEZAR,    *
003160*     PROCESAR UN PROVEEDOR POR VUELTA HASTA FIN DE ARCHIVO,     *
003170*     IMPRIMIR EL PIE DE TOTALES Y CERRAR. NO HAY QUIEBRES DE    *
003180*     CONTROL, CADA VUELTA ES INDEPENDIENTE DE LA ANTERIOR.      *
003190******************************************************************
003200 100-MAIN SECTION.
003210*    ABRE LOS TRES ARCHIVOS Y DEJA LEIDO EL PRIMER REGISTRO DEL
003220*    MAESTRO (LA LECTURA INICIAL QUEDA DENTRO DE 110-).
003230     PERFORM 110-APERTURA-ARCHIVOS
003240*    EL TITULO Y LOS ENCABEZADOS DE COLUMNA SALEN UNA SOLA VEZ,
003250*    ANTES DEL PRIMER DETALLE; EL REPORTE NO TIENE SALTO DE PAGINA.
003260     PERFORM 120-IMPRIME-ENCABEZADO
003270*    UNA VUELTA POR PROVEEDOR; LA CONDICION DE SALIDA ES LA MISMA
003280*    BANDERA QUE ENCIENDE 115-LEE-SIGUIENTE AL TOPAR CON EL AT END.
003290     PERFORM 200-PROCESA-MAESTRO UNTIL FIN-VENDOR-MASTER
003300*    CONTEO DE PROVEEDORES, PROMEDIO DE VRRS Y CONTEO POR CATEGORIA.
003310     PERFORM 900-IMPRIME-TOTALES
003320     PERFORM 990-CIERRA-ARCHIVOS
003330     STOP RUN.
003340 100-MAIN-E. EXIT.
003350
003360******************************************************************
003370*                 A P E R T U R A   D E   A R C H I V O S        *
003380*     ABRE LOS TRES ARCHIVOS DEL PROGRAMA Y VERIFICA CADA UNO    *
003390*     POR SEPARADO; CUALQUIER STATUS DISTINTO DE CERO CORTA EL   *
003400*     BATCH CON RETURN-CODE 91 DESPUES DE CERRAR LO YA ABIERTO.  *
003410******************************************************************
003420 110-APERTURA-ARCHIVOS SECTION.
003421*    LOS TRES ARCHIVOS SE ABREN JUNTOS, EN EL ORDEN EN QUE EL
003422*    PROGRAMA LOS USA: ENTRADA PRIMERO, LUEGO LAS DOS SALIDAS.
003430     OPEN INPUT  VENDOR-MASTER
003440     OPEN OUTPUT VENDOR-RESULTS
003450     OPEN OUTPUT RISK-REPORT
003460
003470*    EL MAESTRO DE ENTRADA ES EL UNICO ARCHIVO SIN EL CUAL NO TIENE
003480*    SENTIDO SEGUIR; SE VALIDA PRIMERO.
003490     IF FS-VENDOR-MASTER NOT = 0
003500        DISPLAY '>>> ERROR AL ABRIR VENDOR-MASTER, STATUS: '
003510                FS-VENDOR-MASTER UPON CONSOLE
003520        MOVE 91 TO RETURN-CODE
003530        PERFORM 990-CIERRA-ARCHIVOS
003540        STOP RUN
003550     END-IF
003560
003570*    MAESTRO DE RESULTADOS: SALIDA SECUENCIAL, MISMO ORDEN DEL
003580*    MAESTRO DE ENTRADA.
003590     IF FS-VENDOR-RESULTS NOT = 0
003600        DISPLAY '>>> ERROR AL ABRIR VENDOR-RESULTS, STATUS: '
003610                FS-VENDOR-RESULTS UPON CONSOLE
003620        MOVE 91 TO RETURN-CODE
003630        PERFORM 990-CIERRA-ARCHIVOS
003640        STOP RUN
003650     END-IF
003660
003670*    REPORTE IMPRESO, LINE SEQUENTIAL.
003680     IF FS-RISK-REPORT NOT = 0
003690        DISPLAY '>>> ERROR AL ABRIR RISK-REPORT, STATUS: '
003700                FS-RISK-REPORT UPON CONSOLE
003710        MOVE 91 TO RETURN-CODE
003720        PERFORM 990-CIERRA-ARCHIVOS
003730        STOP RUN
003740     END-IF
003750
003760*    SE DEJA LEIDO EL PRIMER PROVEEDOR ANTES DE ENTRAR AL CICLO
003770*    PRINCIPAL, AL ESTILO "LOOK-AHEAD" DE ESTE DEPARTAMENTO.
003780     PERFORM 115-LEE-SIGUIENTE THRU 115-LEE-SIGUIENTE-E.
003790 110-APERTURA-ARCHIVOS-E. EXIT.
003800
003810******************************************************************
003820*     L E C T U R A   D E L   M A E S T R O   D E                *
003830*     P R O V E E D O R E S                                      *
003840*     COMPARTIDA POR LA APERTURA Y POR EL CICLO PRINCIPAL;        *
003850*     LA MARCA DE FIN DE ARCHIVO SE RESUELVE POR GO TO, AL        *
003860*     ESTILO DE LAS RUTINAS DE LECTURA DE ESTE DEPARTAMENTO        *
003870*     (TICKET 6901, VER HISTORIAL DE CAMBIOS).                    *
003880******************************************************************
003890 115-LEE-SIGUIENTE SECTION.
003900*    UNA SOLA INSTRUCCION READ PARA TODO EL PROGRAMA; ASI SE EVITA
003910*    TENER DOS COPIAS DEL AT END EN 110- Y EN 200-.
003920     READ VENDOR-MASTER
003930          AT END GO TO 115-FIN-DE-ARCHIVO.
003940*    SI NO HUBO AT END, SALTA DIRECTO A LA SALIDA DEL PARRAFO SIN
003950*    TOCAR LA BANDERA DE FIN DE ARCHIVO.
003960     GO TO 115-LEE-SIGUIENTE-E.                                   DRAM6901
003970 115-FIN-DE-ARCHIVO.
003980*    ENCIENDE LA CONDICION 88 QUE GOBIERNA EL PERFORM ... UNTIL DE
003990*    100-MAIN.
004000     MOVE 1 TO WKS-FIN-VENDOR-MASTER.                             DRAM6901
004010 115-LEE-SIGUIENTE-E. EXIT.
004020
004030******************************************************************
004040*            E N C A B E Z A D O   D E L   R E P O R T E         *
004050*     IMPRIME EL TITULO DEL REPORTE Y LA FILA DE ENCABEZADOS DE  *
004060*     COLUMNA; SE EJECUTA UNA SOLA VEZ, DESDE 100-MAIN.          *
004070******************************************************************
004080 120-IMPRIME-ENCABEZADO SECTION.
004090*    C01 ES EL CANAL DE TOPE DE FORMA DECLARADO EN SPECIAL-NAMES;
004100*    EL TITULO SIEMPRE ARRANCA EN LA PRIMERA LINEA DE LA PAGINA.
004110     MOVE WKS-LINEA-TITULO   TO REG-RISKRPT
004120     WRITE REG-RISKRPT AFTER ADVANCING C01
004130*    LA FILA DE ENCABEZADOS VA INMEDIATAMENTE DEBAJO, SIN RENGLON
004140*    EN BLANCO DE POR MEDIO.
004150     MOVE WKS-LINEA-COLUMNAS TO REG-RISKRPT
004160     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE.
004170 120-IMPRIME-ENCABEZADO-E. EXIT.
004180
004190******************************************************************
004200*     C I C L O   P R I N C I P A L   D E   P R O C E S O        *
004210*     UNA VUELTA POR CADA PROVEEDOR YA LEIDO EN WORKING-STORAGE: *
004220*     CALCULA LAS CINCO CALIFICACIONES Y EL VRRS, ESCRIBE EL     *
004230*     MAESTRO DE RESULTADOS, IMPRIME EL DETALLE Y ADELANTA LA    *
004240*     LECTURA PARA LA SIGUIENTE VUELTA.                          *
004250******************************************************************
004260 200-PROCESA-MAESTRO SECTION.
004270*    EL CONTADOR DE PROVEEDORES PROCESADOS ALIMENTA EL PIE DEL
004280*    REPORTE Y EL PROMEDIO DE VRRS.
004290     ADD 1 TO WKS-VENDOR-COUNT
004300     PERFORM 210-CALCULA-SCORES
004310     PERFORM 220-ESCRIBE-RESULTADO
004320     PERFORM 230-IMPRIME-DETALLE
004330*    ADELANTA LA LECTURA; SI ERA EL ULTIMO REGISTRO, LA BANDERA
004340*    DE FIN DE ARCHIVO QUEDA ENCENDIDA PARA LA PROXIMA EVALUACION
004350*    DEL PERFORM ... UNTIL DE 100-MAIN.
004360     PERFORM 115-LEE-SIGUIENTE THRU 115-LEE-SIGUIENTE-E.
004370 200-PROCESA-MAESTRO-E. EXIT.
004380
004390*    ORQUESTA LAS CINCO CALIFICACIONES DE COMPONENTE (U1-U5), EL
004400*    VRRS GLOBAL (U6) Y LA ACUMULACION DE ESTADISTICAS DEL PIE.
004410 210-CALCULA-SCORES SECTION.
004420     PERFORM 300-CALIFICA-FINANCIERO
004430     PERFORM 400-CALIFICA-DESEMPENO
004440     PERFORM 500-CALIFICA-CONTRATO-FED
004450     PERFORM 600-CALIFICA-LABORAL
004460*    U5 SE CALCULA AQUI PERO NO ENTRA EN 800-CALCULA-VRRS; SOLO SE
004470*    ACUMULA PARA EL REPORTE (TICKET 6102).
004480     PERFORM 700-CALIFICA-SANCIONES
004490     PERFORM 800-CALCULA-VRRS
004500     PERFORM 810-ASIGNA-CATEGORIA
004510*    LLEVA EL CONTEO DE PROVEEDORES POR CATEGORIA PARA EL PIE.
004520     PERFORM 820-ACUMULA-CATEGORIA
004530*    ACUMULA EL VRRS DE ESTE PROVEEDOR PARA EL PROMEDIO FINAL.
004540     ADD WKS-VRRS-SCORE TO WKS-SUMA-VRRS
004550*    RASTRO DE DEPURACION, SOLO SE ACTIVA CON EL SWITCH UPSI-0 EN
004560*    LA TARJETA DE EJECUCION; NO AFECTA LOS ARCHIVOS DE SALIDA.
004570     IF WKS-DEPURACION-ON
004580        DISPLAY '>> VRRS ' VRM-VENDOR-ID ' = ' WKS-VRRS-SCORE
004590                ' CAT: ' WKS-RISK-CATEGORY UPON CONSOLE
004600     END-IF.
004610 210-CALCULA-SCORES-E. EXIT.
004620
004630******************************************************************
004640*     E S C R I T U R A   D E L   M A E S T R O   D E            *
004650*     R E S U L T A D O S                                        *
004660*     TRASLADA LA LLAVE Y LAS SEIS CALIFICACIONES DEL PROVEEDOR  *
004670*     AL LAYOUT DE SALIDA VRRSLT, EN EL MISMO ORDEN QUE LLEGARON *
004680*     DEL MAESTRO DE ENTRADA.                                    *
004690******************************************************************
004700 220-ESCRIBE-RESULTADO SECTION.
004710*    LLAVE E IDENTIFICACION, COPIADAS SIN TRANSFORMAR.
004720     MOVE VRM-VENDOR-ID        TO VRR-VENDOR-ID
004730     MOVE VRM-VENDOR-NAME      TO VRR-VENDOR-NAME
004740*    U1 - ESTABILIDAD FINANCIERA.
004750     MOVE WKS-FIN-SCORE        TO VRR-FIN-SCORE
004760*    U2 - DESEMPENO DE CONTRATOS (CANCELACIONES).
004770     MOVE WKS-PERF-SCORE       TO VRR-PERF-SCORE
004780*    U3 - CONTRATACION FEDERAL.
004790     MOVE WKS-CONTRACT-SCORE   TO VRR-CONTRACT-SCORE
004800*    U4 - MANO DE OBRA EXTRANJERA.
004810     MOVE WKS-LABOR-SCORE      TO VRR-LABOR-SCORE
004820*    U5 - SANCIONES, INFORMATIVO, NO PONDERA.
004830     MOVE WKS-SANCTIONS-SCORE  TO VRR-SANCTIONS-SCORE
004840*    U6 - VRRS GLOBAL Y CATEGORIA RESULTANTE.
004850     MOVE WKS-VRRS-SCORE       TO VRR-VRRS-SCORE
004860     MOVE WKS-RISK-CATEGORY    TO VRR-RISK-CATEGORY
004870     WRITE REG-VRRSLT
004880     IF FS-VENDOR-RESULTS NOT = 0
004890        DISPLAY '>>> ERROR AL ESCRIBIR VENDOR-RESULTS, STATUS: '
004900                FS-VENDOR-RESULTS ' PROVEEDOR: ' VRM-VENDOR-ID
004910                UPON CONSOLE
004920     END-IF.
004930 220-ESCRIBE-RESULTADO-E. EXIT.
004940
004950******************************************************************
004960*     E S C R I T U R A   D E L   D E T A L L E   D E L          *
004970*     R E P O R T E                                              *
004980*     TRES LINEAS POR PROVEEDOR: CALIFICACIONES, INTERPRETA-     *
004990*     CIONES DE COMPONENTE Y MENSAJE GLOBAL DEL VRRS (TICKET     *
005000*     6877, VER HISTORIAL DE CAMBIOS).                            *
005010******************************************************************
005020 230-IMPRIME-DETALLE SECTION.
005030*    PRIMERA LINEA: LLAVE, NOMBRE Y LAS SEIS CALIFICACIONES
005040*    NUMERICAS TAL COMO QUEDAN EN EL MAESTRO DE RESULTADOS.
005045*    LLAVE DEL PROVEEDOR, PARA QUE EL RENGLON SEA IDENTIFICABLE.
005050     MOVE VRM-VENDOR-ID          TO WKS-LD-VENDOR-ID
005055*    NOMBRE COMERCIAL, SOLO PARA LECTURA HUMANA DEL REPORTE.
005060     MOVE VRM-VENDOR-NAME        TO WKS-LD-VENDOR-NAME
005065*    LAS SEIS CALIFICACIONES, EN EL MISMO ORDEN DE LA COLUMNA.
005070     MOVE WKS-FIN-SCORE          TO WKS-LD-FIN
005080     MOVE WKS-PERF-SCORE         TO WKS-LD-PERF
005090     MOVE WKS-CONTRACT-SCORE     TO WKS-LD-CONTRACT
005100     MOVE WKS-LABOR-SCORE        TO WKS-LD-LABOR
005110     MOVE WKS-SANCTIONS-SCORE    TO WKS-LD-SANCTIONS
005120     MOVE WKS-VRRS-SCORE         TO WKS-LD-VRRS
005130     MOVE WKS-RISK-CATEGORY      TO WKS-LD-CATEGORY
005135*    SE ARMA LA LINEA COMPLETA EN WORKING-STORAGE Y SE COPIA
005137*    DE UN SOLO MOVE AL REGISTRO DE SALIDA DEL REPORTE.
005140     MOVE WKS-LINEA-DETALLE      TO REG-RISKRPT
005150     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE
005160     IF FS-RISK-REPORT NOT = 0
005170        DISPLAY '>>> ERROR AL ESCRIBIR RISK-REPORT, STATUS: '
005180                FS-RISK-REPORT ' PROVEEDOR: ' VRM-VENDOR-ID
005190                UPON CONSOLE
005200     END-IF
005210
005220*    SEGUNDA LINEA: LAS CINCO INTERPRETACIONES DE TEXTO QUE CADA
005230*    PARRAFO DE CALIFICACION YA DEJO CALCULADAS (TICKET 6877;
005240*    ANTES SE CALCULABAN Y NO SE IMPRIMIAN).
005245*    SE REPITE LA LLAVE PARA QUE EL RENGLON SE IDENTIFIQUE SOLO,
005246*    SIN TENER QUE MIRAR EL RENGLON ANTERIOR.
005250     MOVE VRM-VENDOR-ID          TO WKS-LI-VENDOR-ID
005255*    TEXTO DE U1 (300-), YA TRADUCIDO A "HIGH/MODERATE/LOW".
005260     MOVE WKS-FIN-INTERP         TO WKS-LI-FIN
005265*    TEXTO DE U2 (400-).
005270     MOVE WKS-PERF-INTERP        TO WKS-LI-PERF
005275*    TEXTO DE U3 (500-).
005280     MOVE WKS-CONTRACT-INTERP    TO WKS-LI-CONTRACT
005285*    TEXTO DE U4 (600-).
005290     MOVE WKS-LABOR-INTERP       TO WKS-LI-LABOR
005295*    TEXTO DE U5 (700-); ESTE COMPONENTE NO PONDERA EN EL VRRS
005296*    PERO SI SE INFORMA.
005300     MOVE WKS-SANCTIONS-INTERP   TO WKS-LI-SANCTIONS
005305*    SE ARMA Y SE ESCRIBE IGUAL QUE LA PRIMERA LINEA.
005310     MOVE WKS-LINEA-INTERP       TO REG-RISKRPT                   EEDR6877
005320     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE
005330     IF FS-RISK-REPORT NOT = 0
005340        DISPLAY '>>> ERROR AL ESCRIBIR RISK-REPORT, STATUS: '
005350                FS-RISK-REPORT ' PROVEEDOR: ' VRM-VENDOR-ID
005360                UPON CONSOLE
005370     END-IF
005380
005390*    TERCERA LINEA: EL MENSAJE GLOBAL DEL VRRS QUE 815-ASIGNA-
005400*    MENSAJE DEJO ARMADO; SE DEJAN DOS LINEAS DE SEPARACION ANTES
005410*    DEL SIGUIENTE PROVEEDOR PARA QUE EL BLOQUE DE TRES LINEAS SE
005420*    LEA COMO UNA UNIDAD.
005430     MOVE WKS-VRRS-MENSAJE       TO WKS-LM-MENSAJE
005440     MOVE WKS-LINEA-MENSAJE      TO REG-RISKRPT                   EEDR6877
005450     WRITE REG-RISKRPT AFTER ADVANCING 2 LINES
005460     IF FS-RISK-REPORT NOT = 0
005470        DISPLAY '>>> ERROR AL ESCRIBIR RISK-REPORT, STATUS: '
005480                FS-RISK-REPORT ' PROVEEDOR: ' VRM-VENDOR-ID
005490                UPON CONSOLE
005500     END-IF.
005510 230-IMPRIME-DETALLE-E. EXIT.
005520
005530******************************************************************
005540*     U1 - C A L I F I C A C I O N   F I N A N C I E R A         *
005550*     PROMEDIO PONDERADO DE CINCO INDICES YA NORMALIZADOS 0-10   *
005560*     POR EL SISTEMA ALIMENTADOR (ALTMAN-Z, DEUDA/PATRIMONIO,    *
005570*     DEUDA/INGRESOS, RENDIMIENTO SOBRE ACTIVOS Y PATRIMONIO).   *
005580******************************************************************
005590 300-CALIFICA-FINANCIERO SECTION.
005600*    PESOS: ALTMAN-Z 30%, DTE 20%, DTI 20%, ROA 15%, ROE 15%.
005610     COMPUTE WKS-FIN-SCORE ROUNDED =
005620             VRM-ALTMAN-Z * 0.30 + VRM-DTE * 0.20
005630           + VRM-DTI      * 0.20 + VRM-ROA * 0.15
005640           + VRM-ROE      * 0.15
005650
005660*    AQUI UN PUNTAJE ALTO ES BUENA SALUD FINANCIERA, POR ESO LA
005670*    BANDA ES DESCENDENTE (A DIFERENCIA DE LA CATEGORIA GLOBAL).
005680     EVALUATE TRUE
005690*    8.00 O MAS DE CALIFICACION FINANCIERA.
005700        WHEN WKS-FIN-SCORE >= 8.00
005710             MOVE 'LOW RISK'      TO WKS-FIN-INTERP
005720*    6.00 O MAS DE CALIFICACION FINANCIERA.
005730        WHEN WKS-FIN-SCORE >= 6.00
005740             MOVE 'MODERATE RISK' TO WKS-FIN-INTERP
005750*    4.00 O MAS DE CALIFICACION FINANCIERA.
005760        WHEN WKS-FIN-SCORE >= 4.00
005770             MOVE 'HIGH RISK'     TO WKS-FIN-INTERP
005780*    CUALQUIER OTRO CASO, POR DEBAJO DE 4.00: SEVERE RISK.
005790        WHEN OTHER
005800             MOVE 'SEVERE RISK'   TO WKS-FIN-INTERP
005810     END-EVALUATE.
005820 300-CALIFICA-FINANCIERO-E. EXIT.
005830
005840******************************************************************
005850*     U2 - C A N C E L A C I O N E S   D E   C O N T R A T O     *
005860*     TABLA INVERTIDA RESPECTO AL PROTOTIPO ANTERIOR: AQUI A     *
005870*     MAYOR CANTIDAD DE CANCELACIONES, MAYOR LA CALIFICACION.    *
005880******************************************************************
005890 400-CALIFICA-DESEMPENO SECTION.
005895*    2021-10-04 DRAM TICKET 7203 - LOS TRES CONTADORES DE CANCELA-
005896*    CION SE CALIFICAN AHORA EN UNA SOLA VUELTA SOBRE VRM-CANCEL-TBL
005897*    (COPY VRMAST), EN LUGAR DE TRES EVALUATE SEPARADOS; CADA
005898*    CONTADOR CONSERVA SU PROPIA TABLA DE VALORES EN
005899*    WKS-TABLA-U2-VALORES, ASI QUE EL RESULTADO NO CAMBIA.
005900*    CANCELACIONES POR INCUMPLIMIENTO DE ENTREGA: PESO MAYOR (50%)
005910*    EN LA FORMULA DE ABAJO, ASI QUE SU TABLA VA PRIMERO.
005915     PERFORM 405-CALIFICA-UN-CANCEL VARYING WKS-I FROM 1 BY 1     DRAM7203
005916             UNTIL WKS-I > 3                                     DRAM7203
006030
006320*    PESOS: INCUMPLIMIENTO DE ENTREGA 50%, NORMATIVO 35%,
006330*    ADMINISTRATIVO 15% (TICKET 1042).
006340     COMPUTE WKS-PERF-SCORE ROUNDED =                             PEDR1042
006350             WKS-U2-NONFUL * 0.50 + WKS-U2-COMPLY * 0.35
006360           + WKS-U2-ADMIN  * 0.15
006370
006380*    AL CONTRARIO DE U1, AQUI UN PUNTAJE ALTO ES MAL DESEMPENO,
006390*    POR ESO LA BANDA ES ASCENDENTE.
006400     EVALUATE TRUE
006410*    5.00 O MAS DE CALIFICACION DE DESEMPENO.
006420        WHEN WKS-PERF-SCORE >= 5.00
006430             MOVE 'HIGH RISK'     TO WKS-PERF-INTERP
006440*    3.00 O MAS DE CALIFICACION DE DESEMPENO.
006450        WHEN WKS-PERF-SCORE >= 3.00
006460             MOVE 'MODERATE RISK' TO WKS-PERF-INTERP
006470*    CUALQUIER OTRO CASO, POR DEBAJO DE 3.00: LOW RISK.
006480        WHEN OTHER
006490             MOVE 'LOW RISK'      TO WKS-PERF-INTERP
006500     END-EVALUATE.
006510 400-CALIFICA-DESEMPENO-E. EXIT.
006512
006513*    SUBRUTINA DE TABLA, LLAMADA POR INDICE DESDE 400- (TICKET 7203);
006514*    WKS-I SELECCIONA LA FILA (1=NONFUL, 2=COMPLY, 3=ADMIN, MISMO
006515*    ORDEN DE VRM-CANCEL-TBL Y DE WKS-U2-CANCEL-TBL) Y LA COLUMNA
006516*    (1/2/3) SE FIJA SEGUN EL CONTADOR CAIGA EN 0, EN 1 O EN DOS O
006517*    MAS. EL RESULTADO QUEDA EN WKS-U2-CANCEL-TBL(WKS-I), QUE ES
006518*    LA MISMA MEMORIA QUE WKS-U2-NONFUL/COMPLY/ADMIN (REDEFINES).
006519 405-CALIFICA-UN-CANCEL SECTION.
006521     EVALUATE TRUE
006522*       CONTADOR EN CERO: LA MEJOR CALIFICACION DE LA FILA.
006523        WHEN VRM-CANCEL-TBL (WKS-I) = 0
006524             MOVE WKS-U2-VALOR-COL (WKS-I, 1)
006525                  TO WKS-U2-CANCEL-TBL (WKS-I)
006526*       EXACTAMENTE UNA CANCELACION.
006527        WHEN VRM-CANCEL-TBL (WKS-I) = 1
006528             MOVE WKS-U2-VALOR-COL (WKS-I, 2)
006529                  TO WKS-U2-CANCEL-TBL (WKS-I)
006530*       DOS O MAS CANCELACIONES: LA PEOR CALIFICACION DE LA FILA.
006531        WHEN OTHER
006532             MOVE WKS-U2-VALOR-COL (WKS-I, 3)
006533                  TO WKS-U2-CANCEL-TBL (WKS-I)
006534     END-EVALUATE.
006535 405-CALIFICA-UN-CANCEL-E. EXIT.
006536
006537******************************************************************
006540*     U3 - C O N T R A T A C I O N   F E D E R A L               *
006550*     CUATRO INSUMOS: AGENCIAS DISTINTAS, SUBAGENCIAS DISTINTAS, *
006560*     CRECIMIENTO ANUAL DEL MONTO CONTRATADO Y PORCENTAJE SIN    *
006570*     COMPETENCIA.                                                *
006580******************************************************************
006590 500-CALIFICA-CONTRATO-FED SECTION.
006595*    CUATRO INSUMOS POR SEPARADO (AGENCIAS, SUBAGENCIAS, CRECIMIENTO
006596*    Y PORCENTAJE SIN COMPETENCIA) QUE SE PONDERAN AL FINAL EN
006597*    WKS-CONTRACT-SCORE; UN VALOR ALTO ES BUEN DESEMPENO DE U3.
006598*    2021-10-04 DRAM TICKET 7203 - AGENCIAS Y SUBAGENCIAS COMPARTEN
006599*    LOS MISMOS UMBRALES, ASI QUE AHORA SE CALIFICAN EN UNA SOLA
006601*    VUELTA SOBRE VRM-AGENCIA-TBL (COPY VRMAST) EN LUGAR DE DOS
006602*    EVALUATE IDENTICOS.
006603*    AGENCIAS Y SUB-AGENCIAS FEDERALES DISTINTAS QUE LE CONTRATARON.
006605     PERFORM 505-CALIFICA-UNA-AGENCIA VARYING WKS-I FROM 1 BY 1   DRAM7203
006606             UNTIL WKS-I > 2                                     DRAM7203
006910
006920*    2002-03-14 DRAM TICKET 5801 - UMBRAL DE CRECIMIENTO CERO O
006930*    NEGATIVO CALIFICA 3, NO 1 (CORREGIDO EN ESTA VERSION).
006940     EVALUATE TRUE
006950*    CRECIMIENTO DE DOS DIGITOS: CALIFICA 10.
006960        WHEN VRM-GROWTH-RATE >= 10.0
006970             MOVE 10 TO WKS-U3-CRECIM
006980*    CRECIMIENTO MODERADO: CALIFICA 08.
006990        WHEN VRM-GROWTH-RATE >= 6.0
007000             MOVE 08 TO WKS-U3-CRECIM
007010*    CRECIMIENTO LEVE PERO POSITIVO: CALIFICA 06.
007020        WHEN VRM-GROWTH-RATE >= 1.0
007030             MOVE 06 TO WKS-U3-CRECIM
007040*    CRECIMIENTO CERO O NEGATIVO (TICKET 5801, VER ARRIBA).
007050        WHEN OTHER
007060             MOVE 03 TO WKS-U3-CRECIM                             DRAM5801
007070     END-EVALUATE
007080
007090*    PORCENTAJE DE ADJUDICACIONES SIN COMPETENCIA; A MENOR
007100*    PORCENTAJE, MEJOR CALIFICACION.
007110     EVALUATE TRUE
007120*    HASTA 10 DE PORCENTAJE SIN COMPETENCIA.
007130        WHEN VRM-NOCOMP-PCT <= 10
007140             MOVE 10 TO WKS-U3-COMPET
007150*    HASTA 25 DE PORCENTAJE SIN COMPETENCIA.
007160        WHEN VRM-NOCOMP-PCT <= 25
007170             MOVE 07 TO WKS-U3-COMPET
007180*    HASTA 50 DE PORCENTAJE SIN COMPETENCIA.
007190        WHEN VRM-NOCOMP-PCT <= 50
007200             MOVE 04 TO WKS-U3-COMPET
007210*    MAS DE LA MITAD DE LAS ADJUDICACIONES SIN COMPETENCIA.
007220        WHEN OTHER
007230             MOVE 01 TO WKS-U3-COMPET
007240     END-EVALUATE
007250
007260*    PESOS: AGENCIAS 25%, SUBAGENCIAS 25%, CRECIMIENTO 20%,
007270*    COMPETENCIA 30%.
007280     COMPUTE WKS-CONTRACT-SCORE ROUNDED =
007290             WKS-U3-AGENCIA * 0.25 + WKS-U3-SUBAGEN * 0.25
007300           + WKS-U3-CRECIM  * 0.20 + WKS-U3-COMPET  * 0.30
007310
007320*    AQUI, COMO EN U1, UN PUNTAJE ALTO ES BUEN DESEMPENO DE
007330*    CONTRATO, NO RIESGO.
007340     EVALUATE TRUE
007350*    8.00 O MAS DE CALIFICACION DE CONTRATO.
007360        WHEN WKS-CONTRACT-SCORE >= 8.00
007370             MOVE 'HIGH PERFORMANCE'     TO WKS-CONTRACT-INTERP
007380*    5.00 O MAS DE CALIFICACION DE CONTRATO.
007390        WHEN WKS-CONTRACT-SCORE >= 5.00
007400             MOVE 'MODERATE PERFORMANCE' TO WKS-CONTRACT-INTERP
007410*    CUALQUIER OTRO CASO, POR DEBAJO DE 5.00: LOW PERFORMANCE.
007420        WHEN OTHER
007430             MOVE 'LOW PERFORMANCE'      TO WKS-CONTRACT-INTERP
007440     END-EVALUATE.
007450 500-CALIFICA-CONTRATO-FED-E. EXIT.
007451
007452*    SUBRUTINA DE TABLA, LLAMADA POR INDICE DESDE 500- (TICKET 7203);
007453*    WKS-I SELECCIONA LA FILA (1=AGENCIAS, 2=SUBAGENCIAS, MISMO
007454*    ORDEN DE VRM-AGENCIA-TBL). EL RESULTADO QUEDA EN
007455*    WKS-U3-AGENCIA-TBL(WKS-I), QUE ES LA MISMA MEMORIA QUE
007456*    WKS-U3-AGENCIA/WKS-U3-SUBAGEN (REDEFINES).
007457 505-CALIFICA-UNA-AGENCIA SECTION.
007458     EVALUATE TRUE
007459*       5 O MAS AGENCIAS/SUBAGENCIAS FEDERALES DISTINTAS.
007460        WHEN VRM-AGENCIA-TBL (WKS-I) >= 5
007461             MOVE 10 TO WKS-U3-AGENCIA-TBL (WKS-I)
007462*       3 O MAS AGENCIAS/SUBAGENCIAS FEDERALES DISTINTAS.
007463        WHEN VRM-AGENCIA-TBL (WKS-I) >= 3
007464             MOVE 07 TO WKS-U3-AGENCIA-TBL (WKS-I)
007465*       1 O MAS AGENCIAS/SUBAGENCIAS FEDERALES DISTINTAS.
007466        WHEN VRM-AGENCIA-TBL (WKS-I) >= 1
007467             MOVE 04 TO WKS-U3-AGENCIA-TBL (WKS-I)
007468*       SIN AGENCIAS/SUBAGENCIAS FEDERALES DISTINTAS.
007469        WHEN OTHER
007470             MOVE 01 TO WKS-U3-AGENCIA-TBL (WKS-I)
007471     END-EVALUATE.
007472 505-CALIFICA-UNA-AGENCIA-E. EXIT.
007473
007474******************************************************************
007480*     U4 - R I E S G O   D E   M A N O   D E   O B R A           *
007490*     E X T R A N J E R A                                        *
007500*     SUBCICLO DE CUATRO CALIFICACIONES PARCIALES (PORCENTAJE Y  *
007510*     PAIS, SENSIBILIDAD DE PUESTOS, DATOS DE VISA Y TENDENCIA   *
007520*     DE VISA) QUE SE COMBINAN EN LA CALIFICACION DE VISA PERMA- *
007530*     NENTE Y FINALMENTE EN WKS-LABOR-SCORE.                     *
007540******************************************************************
007550*    2013-05-22 DRAM TICKET 6901 - EL SUBCICLO DE CALIFICACION
007560*    LABORAL PASA A UN SOLO PERFORM...THRU SOBRE EL RANGO 610-650,
007570*    AL ESTILO ESTANDAR DE LOS PARRAFOS NUMERADOS DEL DEPARTAMENTO.
007580 600-CALIFICA-LABORAL SECTION.
007590*    RECORRE EN ORDEN LAS CUATRO SUBRUTINAS DE CALIFICACION; CADA
007600*    UNA DEJA SU RESULTADO EN SU PROPIO CAMPO DE WKS-AUX-U4.
007610     PERFORM 610-CALIFICA-PORCENTAJE-FL
007620        THRU 650-CALIFICA-VISA-PERMANENTE-E                       DRAM6901
007622*    625-/635-/636- QUEDAN FUERA DE ESTE RANGO A PROPOSITO (SON
007623*    SUBRUTINAS DE TABLA LLAMADAS POR INDICE, VER NOTA EN 650-).
007630
007640*    PESOS: PORCENTAJE/PAIS 40%, SENSIBILIDAD DE PUESTOS 30%,
007650*    VISA PERMANENTE 30%.
007660     COMPUTE WKS-LABOR-SCORE ROUNDED =
007670             WKS-U4-AJUSTADO        * 0.4
007680           + WKS-U4-SENSIBILIDAD    * 0.3
007690           + WKS-U4-VISA-PERM-SCORE * 0.3
007700
007710*    BANDA DESCENDENTE: PUNTAJE ALTO ES BAJO RIESGO LABORAL.
007720     EVALUATE TRUE
007730*    9.00 O MAS DE CALIFICACION LABORAL.
007740        WHEN WKS-LABOR-SCORE >= 9.00
007750             MOVE 'LOW RISK'      TO WKS-LABOR-INTERP
007760*    7.00 O MAS DE CALIFICACION LABORAL.
007770        WHEN WKS-LABOR-SCORE >= 7.00
007780             MOVE 'MODERATE RISK' TO WKS-LABOR-INTERP
007790*    CUALQUIER OTRO CASO, POR DEBAJO DE 7.00: HIGH RISK.
007800        WHEN OTHER
007810             MOVE 'HIGH RISK'     TO WKS-LABOR-INTERP
007820     END-EVALUATE.
007830 600-CALIFICA-LABORAL-E. EXIT.
007840
007850*    1996-03-11 DRAM TICKET 2217 - PAIS NO CATALOGADO SE TRATA
007860*    COMO RIESGO MODERADO (0.8), NO COMO RIESGO BAJO.
007870 610-CALIFICA-PORCENTAJE-FL SECTION.
007880*    PORCENTAJE DE MANO DE OBRA EXTRANJERA EN PLANILLA: A MENOR
007890*    PORCENTAJE, MAYOR CALIFICACION (MENOS DEPENDENCIA).
007900     EVALUATE TRUE
007910*    PORCENTAJE DE MANO DE OBRA EXTRANJERA EN 0.
007920        WHEN VRM-FL-PCT = 0
007930             MOVE 10 TO WKS-U4-PCT-SCORE
007940*    HASTA 10 DE PORCENTAJE DE MANO DE OBRA EXTRANJERA.
007950        WHEN VRM-FL-PCT <= 10
007960             MOVE 08 TO WKS-U4-PCT-SCORE
007970*    HASTA 20 DE PORCENTAJE DE MANO DE OBRA EXTRANJERA.
007980        WHEN VRM-FL-PCT <= 20
007990             MOVE 06 TO WKS-U4-PCT-SCORE
008000*    HASTA 50 DE PORCENTAJE DE MANO DE OBRA EXTRANJERA.
008010        WHEN VRM-FL-PCT <= 50
008020             MOVE 04 TO WKS-U4-PCT-SCORE
008030*    MAS DE LA MITAD DE LA PLANILLA ES MANO DE OBRA EXTRANJERA.
008040        WHEN OTHER
008050             MOVE 02 TO WKS-U4-PCT-SCORE
008060     END-EVALUATE
008070
008080*    EL MULTIPLICADOR POR PAIS DE ORIGEN PREDOMINANTE AJUSTA EL
008090*    PUNTAJE ANTERIOR: PAISES DE BAJO RIESGO MIGRATORIO NO LO
008100*    CASTIGAN (1.0), LOS DE RIESGO INTERMEDIO LO REDUCEN (0.8) Y
008110*    LOS DE MAYOR RIESGO LO REDUCEN MAS (0.6).
008120     EVALUATE TRUE
008130*    PAISES DE RIESGO MIGRATORIO BAJO: NO HAY CASTIGO.
008140        WHEN VRM-FL-COUNTRY = 'USA' OR 'CANADA' OR 'GERMANY'
008150                              OR 'FRANCE'
008160             MOVE 1.0 TO WKS-U4-MULTIPLICADOR
008170*    PAISES DE RIESGO MIGRATORIO INTERMEDIO.
008180        WHEN VRM-FL-COUNTRY = 'INDIA' OR 'BRAZIL'
008190                              OR 'SOUTH KOREA'
008200             MOVE 0.8 TO WKS-U4-MULTIPLICADOR
008210*    PAISES DE MAYOR RIESGO MIGRATORIO Y COMERCIAL.
008220        WHEN VRM-FL-COUNTRY = 'RUSSIA' OR 'CHINA' OR 'IRAN'
008230             MOVE 0.6 TO WKS-U4-MULTIPLICADOR
008240        WHEN OTHER
008250             MOVE 0.8 TO WKS-U4-MULTIPLICADOR                     DRAM2217
008260     END-EVALUATE
008270
008280*    AJUSTE FINAL: PUNTAJE DE PORCENTAJE POR EL MULTIPLICADOR
008290*    DE PAIS.
008300     COMPUTE WKS-U4-AJUSTADO ROUNDED =
008310             WKS-U4-PCT-SCORE * WKS-U4-MULTIPLICADOR.
008320 610-CALIFICA-PORCENTAJE-FL-E. EXIT.
008330
008340*    SENSIBILIDAD DE PUESTOS: PROMEDIO PONDERADO POR LOS PESOS DE
008350*    WKS-TABLA-PESOS-EMPLEO (BAJA 10, MODERADA 6, ALTA 2) SOBRE EL
008360*    TOTAL DE PUESTOS REPORTADOS POR EL PROVEEDOR.
008370 620-CALIFICA-SENSIBILIDAD SECTION.
008380     COMPUTE WKS-U4-JOB-TOTAL =
008390             VRM-JOB-LOW + VRM-JOB-MOD + VRM-JOB-HIGH
008400
008410*    SIN PUESTOS REPORTADOS NO HAY NADA QUE CALIFICAR; SE ASUME
008420*    EL MEJOR PUNTAJE PARA NO CASTIGAR UN DATO AUSENTE.
008430     IF WKS-U4-JOB-TOTAL = 0
008440        MOVE 10 TO WKS-U4-SENSIBILIDAD
008450     ELSE
008460        MOVE 0 TO WKS-U4-JOB-SUMA
008470*       RECORRE LOS TRES NIVELES DE SENSIBILIDAD ACUMULANDO
008480*       PUESTOS POR PESO EN 625-SUMA-SENSIBILIDAD.
008490        PERFORM 625-SUMA-SENSIBILIDAD VARYING WKS-I FROM 1
008500                BY 1 UNTIL WKS-I > 3
008510        COMPUTE WKS-U4-SENSIBILIDAD ROUNDED =
008520                WKS-U4-JOB-SUMA / WKS-U4-JOB-TOTAL
008530     END-IF.
008540 620-CALIFICA-SENSIBILIDAD-E. EXIT.
008550
008560*    DATOS DE VISA: PROMEDIA LOS CINCO ESTADOS DE SOLICITUD DE
008570*    VISA PERMANENTE (CERTIFICADAS, DENEGADAS, RETIRADAS,
008580*    CERTIFICADAS VENCIDAS Y SIN ESTADO) CADA UNO CON SU PROPIA
008590*    TABLA DE UMBRALES (TICKET 4471).
008600 630-CALIFICA-DATOS-VISA SECTION.
008601*    PRIMERO SE SUMAN LAS CINCO CASILLAS DE VISA (CERTIFICADAS,
008602*    DENEGADAS, RETIRADAS, CERTIFICADAS VENCIDAS Y SIN ESTADO)
008603*    PARA SABER SI HUBO MOVIMIENTO DE VISA DURANTE EL PERIODO.
008610     COMPUTE WKS-U4-VISA-TOTAL =
008620             VRM-VISA-CERT      + VRM-VISA-DENIED
008630           + VRM-VISA-WITHDRAWN + VRM-VISA-CERT-EXP
008640           + VRM-VISA-UNSPEC
008650
008660*    SIN SOLICITUDES DE VISA NO HAY DATO QUE CALIFICAR; IGUAL QUE
008670*    EN 620-, SE ASUME EL MEJOR PUNTAJE.
008680     IF WKS-U4-VISA-TOTAL = 0
008690        MOVE 10 TO WKS-U4-VISA-DATA-SCORE
008700     ELSE
008710*       CALIFICA CADA UNO DE LOS CINCO ESTADOS POR SEPARADO...
008720        PERFORM 635-CALIFICA-UNA-VISA VARYING WKS-I FROM 1
008730                BY 1 UNTIL WKS-I > 5
008740        MOVE 0 TO WKS-U4-VISA-SUMA
008750*       ... Y LUEGO SUMA LOS CINCO PUNTAJES PARCIALES ANTES DE
008760*       PROMEDIAR.
008770        PERFORM 636-SUMA-VISA VARYING WKS-I FROM 1
008780                BY 1 UNTIL WKS-I > 5
008790        COMPUTE WKS-U4-VISA-DATA-SCORE ROUNDED =
008800                WKS-U4-VISA-SUMA / 5
008810     END-IF.
008820 630-CALIFICA-DATOS-VISA-E. EXIT.
008830
008840*    2004-07-22 DRAM TICKET 5560 - LA TENDENCIA FAVORABLE ES
008850*    UN "O" ENTRE LAS DOS TENDENCIAS, NO SOLO LA DE CERTIFICADAS.
008860 640-CALIFICA-TENDENCIA-VISA SECTION.
008870*    BASTA QUE UNA DE LAS DOS TENDENCIAS SEA FAVORABLE (CODIGO 10)
008880*    PARA QUE LA TENDENCIA GLOBAL SEA FAVORABLE; SI NINGUNA LO ES
008890*    PERO AMBAS SON NEUTRAS (CODIGO 6) LA TENDENCIA ES NEUTRA, Y
008900*    EN CUALQUIER OTRO CASO ES DESFAVORABLE.
008910     IF VRM-DEN-WD-TREND = 10 OR VRM-CERT-TREND = 10              DRAM5560
008920        MOVE 10 TO WKS-U4-TENDENCIA
008930     ELSE
008940        IF VRM-DEN-WD-TREND = 6 AND VRM-CERT-TREND = 6
008950           MOVE 6 TO WKS-U4-TENDENCIA
008960        ELSE
008970           MOVE 2 TO WKS-U4-TENDENCIA
008980        END-IF
008990     END-IF.
009000 640-CALIFICA-TENDENCIA-VISA-E. EXIT.
009010
009020*    COMBINA LOS DATOS DE VISA (70%) CON LA TENDENCIA (30%) EN LA
009030*    CALIFICACION FINAL DE VISA PERMANENTE, QUE A SU VEZ ENTRA EN
009040*    WKS-LABOR-SCORE DESDE 600-CALIFICA-LABORAL.
009050 650-CALIFICA-VISA-PERMANENTE SECTION.
009060     COMPUTE WKS-U4-VISA-PERM-SCORE ROUNDED =
009070             WKS-U4-VISA-DATA-SCORE * 0.70
009080           + WKS-U4-TENDENCIA       * 0.30.
009090 650-CALIFICA-VISA-PERMANENTE-E. EXIT.
009100
009110*    LOS DOS PARRAFOS SIGUIENTES QUEDAN FUERA DEL RANGO 610-650
009120*    A PROPOSITO: SON SUBRUTINAS DE TABLA LLAMADAS POR INDICE
009130*    DESDE 620 Y 630, NO PASOS DEL FLUJO PRINCIPAL DE 600.
009140 625-SUMA-SENSIBILIDAD SECTION.
009150*    UN ELEMENTO DE LA TABLA DE PUESTOS POR SU PESO CORRESPONDIENTE,
009160*    ACUMULADO VUELTA A VUELTA POR EL PERFORM ... VARYING DE 620-.
009170     COMPUTE WKS-U4-JOB-SUMA = WKS-U4-JOB-SUMA +
009180             VRM-EMPLEO-TBL (WKS-I) * WKS-PESO-EMPLEO (WKS-I).
009190 625-SUMA-SENSIBILIDAD-E. EXIT.
009200
009210*    EL PRIMER ELEMENTO DE LA TABLA ES SIEMPRE CERTIFICADAS,
009220*    CON SU PROPIA TABLA DE UMBRALES; LOS OTROS CUATRO ESTADOS
009230*    COMPARTEN LA MISMA TABLA (TICKET 4471).
009240 635-CALIFICA-UNA-VISA SECTION.
009250*    CERTIFICADAS: UMBRALES MAS GENEROSOS, PORQUE UNA SOLICITUD
009260*    CERTIFICADA NO ES, POR SI MISMA, SENAL DE RIESGO.
009270     IF WKS-I = 1
009280        EVALUATE TRUE
009290*    HASTA 10 DE SOLICITUDES DE VISA DEL ESTADO.
009300           WHEN VRM-VISA-TBL (1) <= 10
009310                MOVE 10 TO WKS-U4-VISA-SCORE-TBL (1)
009320*    HASTA 20 DE SOLICITUDES DE VISA DEL ESTADO.
009330           WHEN VRM-VISA-TBL (1) <= 20
009340                MOVE 08 TO WKS-U4-VISA-SCORE-TBL (1)
009350*    HASTA 50 DE SOLICITUDES DE VISA DEL ESTADO.
009360           WHEN VRM-VISA-TBL (1) <= 50
009370                MOVE 06 TO WKS-U4-VISA-SCORE-TBL (1)
009380           WHEN OTHER
009390                MOVE 04 TO WKS-U4-VISA-SCORE-TBL (1)
009400        END-EVALUATE
009410     ELSE
009420*       DENEGADAS, RETIRADAS, CERTIFICADAS VENCIDAS Y SIN ESTADO:
009430*       LOS MISMOS CUATRO CORTES, UMBRALES MAS ESTRICTOS QUE LOS
009440*       DE CERTIFICADAS PORQUE SON SENAL DE PROBLEMA.
009450        EVALUATE TRUE
009460*    HASTA 10 DE SOLICITUDES DE VISA DEL ESTADO.
009470           WHEN VRM-VISA-TBL (WKS-I) <= 10
009480                MOVE 06 TO WKS-U4-VISA-SCORE-TBL (WKS-I)
009490*    HASTA 20 DE SOLICITUDES DE VISA DEL ESTADO.
009500           WHEN VRM-VISA-TBL (WKS-I) <= 20
009510                MOVE 04 TO WKS-U4-VISA-SCORE-TBL (WKS-I)
009520*    HASTA 50 DE SOLICITUDES DE VISA DEL ESTADO.
009530           WHEN VRM-VISA-TBL (WKS-I) <= 50
009540                MOVE 02 TO WKS-U4-VISA-SCORE-TBL (WKS-I)
009550           WHEN OTHER
009560                MOVE 01 TO WKS-U4-VISA-SCORE-TBL (WKS-I)
009570        END-EVALUATE
009580     END-IF.
009590 635-CALIFICA-UNA-VISA-E. EXIT.
009600
009610*    SUMA EL PUNTAJE PARCIAL DEL ESTADO DE VISA EN CURSO AL
009620*    ACUMULADOR QUE 630- DIVIDIRA ENTRE CINCO.
009630 636-SUMA-VISA SECTION.
009640     ADD WKS-U4-VISA-SCORE-TBL (WKS-I) TO WKS-U4-VISA-SUMA.
009650 636-SUMA-VISA-E. EXIT.
009660
009670******************************************************************
009680*     U5 - S A N C I O N E S                                     *
009690*     SOLO INFORMATIVO, NO PONDERA EN EL VRRS (TICKET 6102).     *
009700*     EL PUNTAJE NUMERICO Y SU INTERPRETACION SE ESCRIBEN EN EL  *
009710*     MAESTRO DE RESULTADOS Y EN EL REPORTE, PERO NO ENTRAN EN   *
009720*     LA COMPUTE DE 800-CALCULA-VRRS.                            *
009730******************************************************************
009740 700-CALIFICA-SANCIONES SECTION.
009750*    A MAYOR NUMERO DE VIOLACIONES DE SANCIONES, MAYOR EL PUNTAJE
009760*    (MAYOR RIESGO).
009770     EVALUATE TRUE
009780*    VIOLACIONES DE SANCIONES EN 0.
009790        WHEN VRM-SANCTION-VIOL = 0
009800             MOVE 00 TO WKS-SANCTIONS-SCORE
009810*    HASTA 3 DE VIOLACIONES DE SANCIONES.
009820        WHEN VRM-SANCTION-VIOL <= 3
009830             MOVE 03 TO WKS-SANCTIONS-SCORE
009840*    HASTA 10 DE VIOLACIONES DE SANCIONES.
009850        WHEN VRM-SANCTION-VIOL <= 10
009860             MOVE 05 TO WKS-SANCTIONS-SCORE
009870*    HASTA 20 DE VIOLACIONES DE SANCIONES.
009880        WHEN VRM-SANCTION-VIOL <= 20
009890             MOVE 07 TO WKS-SANCTIONS-SCORE
009900*    MAS DE VEINTE VIOLACIONES: EL PUNTAJE MAXIMO.
009910        WHEN OTHER
009920             MOVE 10 TO WKS-SANCTIONS-SCORE
009930     END-EVALUATE
009940
009950*    CINCO BANDAS DE INTERPRETACION, DE VERY LOW A SEVERE RISK.
009960     EVALUATE TRUE
009970*    8.0 O MAS DE PUNTAJE DE SANCIONES.
009980        WHEN WKS-SANCTIONS-SCORE >= 8.0
009990             MOVE 'SEVERE RISK'   TO WKS-SANCTIONS-INTERP
010000*    6.5 O MAS DE PUNTAJE DE SANCIONES.
010010        WHEN WKS-SANCTIONS-SCORE >= 6.5
010020             MOVE 'HIGH RISK'     TO WKS-SANCTIONS-INTERP
010030*    4.5 O MAS DE PUNTAJE DE SANCIONES.
010040        WHEN WKS-SANCTIONS-SCORE >= 4.5
010050             MOVE 'MODERATE RISK' TO WKS-SANCTIONS-INTERP
010060*    2.5 O MAS DE PUNTAJE DE SANCIONES.
010070        WHEN WKS-SANCTIONS-SCORE >= 2.5
010080             MOVE 'LOW RISK'      TO WKS-SANCTIONS-INTERP
010090*    CUALQUIER OTRO CASO, POR DEBAJO DE 2.5: VERY LOW RISK.
010100        WHEN OTHER
010110             MOVE 'VERY LOW RISK' TO WKS-SANCTIONS-INTERP
010120     END-EVALUATE.
010130 700-CALIFICA-SANCIONES-E. EXIT.
010140
010150******************************************************************
010160*     U6 - V R R S   G L O B A L   Y   C A T E G O R I A         *
010170*     DE   R I E S G O                                           *
010180*     COMBINA LAS CUATRO CALIFICACIONES PONDERABLES (U1-U4) EN   *
010190*     UN SOLO INDICE Y LO TRADUCE A UNA CATEGORIA DE RIESGO Y A  *
010200*     UN MENSAJE DE TEXTO PARA EL REPORTE.                       *
010210******************************************************************
010220 800-CALCULA-VRRS SECTION.
010230*    PESOS: FINANCIERO 30%, DESEMPENO 30%, CONTRATACION FEDERAL
010240*    20%, MANO DE OBRA 20%; SANCIONES QUEDA FUERA (TICKET 6102).
010250     COMPUTE WKS-VRRS-SCORE ROUNDED =                             EEDR6102
010260             WKS-FIN-SCORE      * 0.3
010270           + WKS-PERF-SCORE     * 0.3
010280           + WKS-CONTRACT-SCORE * 0.2
010290           + WKS-LABOR-SCORE    * 0.2.
010300 800-CALCULA-VRRS-E. EXIT.
010310
010320*    2008-03-14 EEDR TICKET 5801 - TABLA INVERTIDA: A PARTIR DE
010330*    ESTA VERSION UN VRRS ALTO ES RIESGO ALTO, NO RIESGO BAJO.
010340 810-ASIGNA-CATEGORIA SECTION.
010350*    SEIS BANDAS, DE SEVERE RISK (VRRS >= 8.50) HASTA UNKNOWN RISK
010360*    (CUALQUIER VALOR FUERA DE LAS CINCO BANDAS ANTERIORES, P.EJ.
010370*    UN VRRS NEGATIVO POR DATOS DE ENTRADA INCONSISTENTES).
010380     EVALUATE TRUE
010390*    8.50 O MAS DE VRRS GLOBAL.
010400        WHEN WKS-VRRS-SCORE >= 8.50
010410             MOVE 'SEVERE RISK'   TO WKS-RISK-CATEGORY            EEDR5801
010420*    7.00 O MAS DE VRRS GLOBAL.
010430        WHEN WKS-VRRS-SCORE >= 7.00
010440             MOVE 'HIGH RISK'     TO WKS-RISK-CATEGORY
010450*    5.00 O MAS DE VRRS GLOBAL.
010460        WHEN WKS-VRRS-SCORE >= 5.00
010470             MOVE 'MODERATE RISK' TO WKS-RISK-CATEGORY
010480*    3.00 O MAS DE VRRS GLOBAL.
010490        WHEN WKS-VRRS-SCORE >= 3.00
010500             MOVE 'LOW RISK'      TO WKS-RISK-CATEGORY
010510*    1.00 O MAS DE VRRS GLOBAL.
010520        WHEN WKS-VRRS-SCORE >= 1.00
010530             MOVE 'VERY LOW RISK' TO WKS-RISK-CATEGORY
010540*    SOLO SE ALCANZA CON UN VRRS NEGATIVO O SIN CALCULAR.
010550        WHEN OTHER
010560             MOVE 'UNKNOWN RISK'  TO WKS-RISK-CATEGORY
010570     END-EVALUATE
010580*    EL MENSAJE DE TEXTO DEPENDE UNICAMENTE DE LA CATEGORIA RECIEN
010590*    ASIGNADA, POR ESO SE ARMA EN UN PARRAFO APARTE.
010600     PERFORM 815-ASIGNA-MENSAJE.
010610 810-ASIGNA-CATEGORIA-E. EXIT.
010620
010630*    TRADUCE LA CATEGORIA DE RIESGO A UNA FRASE PARA LA TERCERA
010640*    LINEA DEL DETALLE DE CADA PROVEEDOR (WKS-LINEA-MENSAJE).
010650 815-ASIGNA-MENSAJE SECTION.
010655*    MISMA CATEGORIA QUE FIJO 810-; AQUI SOLO SE TRADUCE A UNA
010656*    FRASE COMPLETA PARA EL LECTOR DEL REPORTE.
010660     EVALUATE WKS-RISK-CATEGORY
010670*    MENSAJE PARA LA BANDA MAS GRAVE DEL VRRS.
010680        WHEN 'SEVERE RISK'
010690             MOVE 'PROVEEDOR EN RIESGO SEVERO, REQUIERE'
010700                  TO WKS-VRRS-MENSAJE
010710*    MENSAJE PARA RIESGO ALTO, AUN SIN LLEGAR A SEVERO.
010720        WHEN 'HIGH RISK'
010730             MOVE 'PROVEEDOR EN RIESGO ALTO, REQUIERE'
010740                  TO WKS-VRRS-MENSAJE
010750*    MENSAJE PARA RIESGO MODERADO, SOLO MONITOREO.
010760        WHEN 'MODERATE RISK'
010770             MOVE 'PROVEEDOR EN RIESGO MODERADO, MONITOREAR'
010780                  TO WKS-VRRS-MENSAJE
010790*    MENSAJE PARA RIESGO BAJO, SIN ACCION CORRECTIVA.
010800        WHEN 'LOW RISK'
010810             MOVE 'PROVEEDOR EN RIESGO BAJO, ACEPTABLE'
010820                  TO WKS-VRRS-MENSAJE
010830*    MENSAJE PARA LA BANDA MAS BENIGNA DEL VRRS.
010840        WHEN 'VERY LOW RISK'
010850             MOVE 'PROVEEDOR EN RIESGO MUY BAJO, SIN ACCION'
010860                  TO WKS-VRRS-MENSAJE
010870        WHEN OTHER
010880*            SOLO SE ALCANZA SI WKS-VRRS-SCORE QUEDO NEGATIVO,
010890*            CASO QUE NO DEBERIA OCURRIR CON DATOS VALIDOS.
010900             MOVE 'CATEGORIA NO DETERMINADA, VERIFICAR DATOS'
010910                  TO WKS-VRRS-MENSAJE
010920     END-EVALUATE.
010930 815-ASIGNA-MENSAJE-E. EXIT.
010940
010950*    LLEVA EL CONTEO DE PROVEEDORES POR CATEGORIA PARA EL PIE DEL
010960*    REPORTE; UN CONTADOR POR CADA UNA DE LAS SEIS BANDAS DE 810-.
010970 820-ACUMULA-CATEGORIA SECTION.
010975*    UN SOLO CONTADOR COMP POR CATEGORIA; SE USAN EN EL PIE DEL
010976*    REPORTE (900-) PARA EL DESGLOSE POR BANDA DE RIESGO.
010980     EVALUATE WKS-RISK-CATEGORY
010985*       LA CATEGORIA YA VIENE FIJADA POR 810-, AQUI SOLO SE
010986*       CUENTA; EL LITERAL DEBE COINCIDIR EXACTO CON 810-.
010990        WHEN 'SEVERE RISK'   ADD 1 TO WKS-CAT-SEVERO
011000        WHEN 'HIGH RISK'     ADD 1 TO WKS-CAT-ALTO
011010        WHEN 'MODERATE RISK' ADD 1 TO WKS-CAT-MODERADO
011020        WHEN 'LOW RISK'      ADD 1 TO WKS-CAT-BAJO
011030        WHEN 'VERY LOW RISK' ADD 1 TO WKS-CAT-MUY-BAJO
011035*       NO DEBERIA OCURRIR CON DATOS VALIDOS; SE CUENTA APARTE
011036*       PARA QUE NO SE PIERDA EN EL TOTAL DE PROVEEDORES.
011040        WHEN OTHER           ADD 1 TO WKS-CAT-DESCONOCIDA
011050     END-EVALUATE.
011060 820-ACUMULA-CATEGORIA-E. EXIT.
011070
011080******************************************************************
011090*                 T O T A L E S   D E L   R E P O R T E          *
011100*     PIE DEL REPORTE: CONTEO DE PROVEEDORES, PROMEDIO DE VRRS Y *
011110*     CONTEO POR CADA UNA DE LAS CINCO CATEGORIAS CONOCIDAS (NO  *
011120*     SE IMPRIME LA BANDA UNKNOWN RISK, QUE ES SOLO DE CONTROL). *
011130******************************************************************
011140 900-IMPRIME-TOTALES SECTION.
011150*    EL PROMEDIO SOLO TIENE SENTIDO SI SE PROCESO AL MENOS UN
011160*    PROVEEDOR; CON MAESTRO VACIO QUEDA EN CERO.
011170     IF WKS-VENDOR-COUNT > 0
011180        COMPUTE WKS-PROMEDIO-VRRS ROUNDED =
011190                WKS-SUMA-VRRS / WKS-VENDOR-COUNT
011200     ELSE
011210        MOVE 0 TO WKS-PROMEDIO-VRRS
011220     END-IF
011230
011240*    EL CONTEO DE PROVEEDORES ES UN ENTERO COMP, SIN DECIMALES;
011250*    SE EDITA POR LA VISTA REDEFINIDA WKS-LTE-VALOR PARA QUE NO
011260*    APAREZCA UN ".00" FALSO EN EL REPORTE (TICKET 7140).
011270     MOVE SPACES                         TO WKS-LTE-ETIQUETA
011280     MOVE 'TOTAL DE PROVEEDORES PROCESADOS:' TO WKS-LTE-ETIQUETA
011290     MOVE WKS-VENDOR-COUNT                TO WKS-LTE-VALOR
011300     MOVE WKS-LINEA-TOTAL-E TO REG-RISKRPT
011310     WRITE REG-RISKRPT AFTER ADVANCING 2 LINES
011320
011330*    EL PROMEDIO DE VRRS SI TIENE PARTE FRACCIONARIA (V99) Y ES
011340*    LA UNICA LINEA DEL PIE QUE USA LA VISTA WKS-LTOT-VALOR.
011350     MOVE 'PROMEDIO DE VRRS:'              TO WKS-LTOT-ETIQUETA
011360     MOVE WKS-PROMEDIO-VRRS               TO WKS-LTOT-VALOR
011370     MOVE WKS-LINEA-TOTAL TO REG-RISKRPT
011380     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE
011390
011400*    LOS CINCO CONTEOS POR CATEGORIA SIGUIENTES SON TAMBIEN
011410*    ENTEROS COMP Y USAN LA MISMA VISTA SIN DECIMALES DE ARRIBA.
011420*    VERY LOW RISK, LA BANDA MAS BENIGNA.
011430     MOVE 'PROVEEDORES EN VERY LOW RISK:'  TO WKS-LTE-ETIQUETA
011440     MOVE WKS-CAT-MUY-BAJO                 TO WKS-LTE-VALOR
011445*    SE REUTILIZA LA MISMA VISTA WKS-LINEA-TOTAL-E PARA LAS
011446*    CINCO LINEAS DE CONTEO, SOLO CAMBIANDO ETIQUETA Y VALOR.
011450     MOVE WKS-LINEA-TOTAL-E TO REG-RISKRPT
011460     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE
011470
011480*    LOW RISK.
011490     MOVE 'PROVEEDORES EN LOW RISK:'       TO WKS-LTE-ETIQUETA
011500     MOVE WKS-CAT-BAJO                     TO WKS-LTE-VALOR
011510     MOVE WKS-LINEA-TOTAL-E TO REG-RISKRPT
011520     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE
011530
011540*    MODERATE RISK.
011550     MOVE 'PROVEEDORES EN MODERATE RISK:'  TO WKS-LTE-ETIQUETA
011560     MOVE WKS-CAT-MODERADO                 TO WKS-LTE-VALOR
011570     MOVE WKS-LINEA-TOTAL-E TO REG-RISKRPT
011580     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE
011590
011600*    HIGH RISK.
011610     MOVE 'PROVEEDORES EN HIGH RISK:'      TO WKS-LTE-ETIQUETA
011620     MOVE WKS-CAT-ALTO                     TO WKS-LTE-VALOR
011630     MOVE WKS-LINEA-TOTAL-E TO REG-RISKRPT
011640     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE
011650
011660*    SEVERE RISK, LA BANDA MAS GRAVE; SE DEJA DE ULTIMA A PROPOSITO
011665*    PARA QUE EL PIE DEL REPORTE TERMINE EN LA BANDA QUE MAS
011666*    ATENCION REQUIERE DEL ANALISTA.
011670     MOVE 'PROVEEDORES EN SEVERE RISK:'    TO WKS-LTE-ETIQUETA
011680     MOVE WKS-CAT-SEVERO                   TO WKS-LTE-VALOR
011690     MOVE WKS-LINEA-TOTAL-E TO REG-RISKRPT
011700     WRITE REG-RISKRPT AFTER ADVANCING 1 LINE.
011710 900-IMPRIME-TOTALES-E. EXIT.
011720
011730******************************************************************
011740*                 C I E R R E   D E   A R C H I V O S            *
011750*     CIERRA LOS TRES ARCHIVOS DEL PROGRAMA; SE LLAMA DESDE EL   *
011760*     FINAL NORMAL DE 100-MAIN Y DESDE CUALQUIER SALIDA POR      *
011770*     ERROR DE APERTURA EN 110-APERTURA-ARCHIVOS.                *
011780******************************************************************
011790 990-CIERRA-ARCHIVOS SECTION.
011791*    ULTIMO PASO DEL PROGRAMA: SE CIERRAN LOS TRES ARCHIVOS EN
011792*    UN SOLO CLOSE, EN EL MISMO ORDEN EN QUE SE ABRIERON EN
011793*    110-APERTURA-ARCHIVOS, Y EL PROGRAMA TERMINA NORMALMENTE.
011800     CLOSE VENDOR-MASTER VENDOR-RESULTS RISK-REPORT.
011810 990-CIERRA-ARCHIVOS-E. EXIT.
