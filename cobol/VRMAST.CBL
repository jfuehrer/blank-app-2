000100******************************************************************
000110*          COPY  VRMAST  -  MAESTRO DE PROVEEDORES (RIESGO)      *
000120******************************************************************
000130* APLICACION  : CALIFICACION DE RIESGO DE PROVEEDORES            *
000140* ARCHIVO     : VENDOR-MASTER (ENTRADA, SECUENCIAL, LLAVE ASC.)  *
000150* LONGITUD    : VER DETALLE DE CAMPOS ABAJO (SIN REDONDEAR A UN  *
000160*             : TAMANO DE REGISTRO FIJO DE OTRA EPOCA)           *
000170* CONTENIDO   : UN REGISTRO POR PROVEEDOR CON LOS INSUMOS DE LAS *
000180*             : CINCO CALIFICACIONES DE RIESGO (FINANCIERO,      *
000190*             : DESEMPENO EN CONTRATOS, CONTRATACION FEDERAL,    *
000200*             : DEPENDENCIA DE MANO DE OBRA EXTRANJERA Y         *
000210*             : SANCIONES). EL MAESTRO LLEGA YA ORDENADO POR     *
000220*             : VRM-VENDOR-ID ASCENDENTE, UNO POR PROVEEDOR.     *
000230******************************************************************
000240* HISTORIAL DE CAMBIOS                                          *
000250* 14/02/1988 PEDR  CREACION ORIGINAL DEL LAYOUT (8 CAMPOS)       *
000260* 03/06/1991 PEDR  AGREGA BLOQUE DE CONTRATACION FEDERAL         *
000270* 21/09/1994 DRAM  AGREGA BLOQUE DE MANO DE OBRA EXTRANJERA      *
000280* 09/11/1998 EEDR  AMPLIA CAMPOS DE VISA PERMANENTE (TICKET 4471)*
000290* 14/01/1999 EEDR  REVISION AMBIENTE 2000, SIN CAMBIO DE FORMATO *
000300* 22/07/2004 DRAM  AGREGA TENDENCIAS DE VISA (TICKET 5560)       *
000310******************************************************************
000320 01  REG-VRMAST.
000330*---------------------------------------------------------------*
000340*    IDENTIFICACION DEL PROVEEDOR                                *
000350*---------------------------------------------------------------*
000360     05  VRM-VENDOR-ID           PIC X(10).
000370*         LLAVE DEL REGISTRO, ASCENDENTE EN EL MAESTRO           *
000380     05  VRM-VENDOR-NAME         PIC X(30).
000390*         NOMBRE COMERCIAL DEL PROVEEDOR, SOLO PARA IMPRESION    *
000400*---------------------------------------------------------------*
000410*    U1 - INSUMOS DE ESTABILIDAD FINANCIERA (ESCALA 0-10)        *
000420*    YA VIENEN NORMALIZADOS POR EL SISTEMA ALIMENTADOR          *
000430*---------------------------------------------------------------*
000440     05  VRM-FINANCIEROS.
000450         10  VRM-ALTMAN-Z        PIC S9(3)V99.
000460*             INDICE ALTMAN-Z, NORMALIZADO 0-10                  *
000470         10  VRM-DTE             PIC S9(3)V99.
000480*             RAZON DEUDA / PATRIMONIO, NORMALIZADA 0-10         *
000490         10  VRM-DTI             PIC S9(3)V99.
000500*             RAZON DEUDA / INGRESOS, NORMALIZADA 0-10           *
000510         10  VRM-ROA             PIC S9(3)V99.
000520*             RENDIMIENTO SOBRE ACTIVOS, NORMALIZADO 0-10        *
000530         10  VRM-ROE             PIC S9(3)V99.
000540*             RENDIMIENTO SOBRE PATRIMONIO, NORMALIZADO 0-10     *
000550*---------------------------------------------------------------*
000560*    U2 - CANCELACIONES DE CONTRATOS POR TIPO                    *
000570*    EL REDEFINES PERMITE RECORRER LOS TRES CONTADORES EN UNA    *
000580*    SOLA TABLA DESDE EL CALCULO DE CALIFICACION.                *
000590*---------------------------------------------------------------*
000600     05  VRM-CANCELACIONES.
000610         10  VRM-CANCEL-NONFUL   PIC 9(3).
000620*             CANCELACIONES POR INCUMPLIMIENTO DE ENTREGA        *
000630         10  VRM-CANCEL-COMPLY   PIC 9(3).
000640*             CANCELACIONES POR INCUMPLIMIENTO NORMATIVO         *
000650         10  VRM-CANCEL-ADMIN    PIC 9(3).
000660*             CANCELACIONES POR MOTIVO ADMINISTRATIVO            *
000670     05  VRM-CANCEL-R REDEFINES VRM-CANCELACIONES.
000680         10  VRM-CANCEL-TBL      PIC 9(3) OCCURS 3 TIMES.
000690*---------------------------------------------------------------*
000700*    U3 - CONTRATACION FEDERAL                                   *
000710*---------------------------------------------------------------*
000720     05  VRM-AGENCIAS.
000730         10  VRM-AGENCY-COUNT    PIC 9(3).
000740*             AGENCIAS FEDERALES DISTINTAS QUE LE CONTRATARON    *
000750         10  VRM-SUBAGENCY-COUNT PIC 9(3).
000760*             SUB-AGENCIAS FEDERALES DISTINTAS                   *
000770     05  VRM-AGENCIAS-R REDEFINES VRM-AGENCIAS.
000780         10  VRM-AGENCIA-TBL     PIC 9(3) OCCURS 2 TIMES.
000790*         AMBOS CONTADORES SE CALIFICAN CON LA MISMA TABLA DE    *
000800*         UMBRALES, DE AHI EL REDEFINES EN TABLA.                *
000810     05  VRM-GROWTH-RATE         PIC S9(4)V9.
000820*             CRECIMIENTO ANUAL DEL MONTO CONTRATADO, PORCENTAJE *
000830     05  VRM-NOCOMP-PCT          PIC 9(3).
000840*             PORCENTAJE DE ADJUDICACIONES SIN COMPETENCIA       *
000850*---------------------------------------------------------------*
000860*    U4 - MANO DE OBRA EXTRANJERA                                *
000870*---------------------------------------------------------------*
000880     05  VRM-FL-PCT              PIC 9(3).
000890*             PORCENTAJE DE MANO DE OBRA EXTRANJERA EN PLANILLA  *
000900     05  VRM-FL-COUNTRY          PIC X(15).
000910*             PAIS DE ORIGEN PREDOMINANTE DE LA MANO DE OBRA     *
000920     05  VRM-EMPLEOS.
000930         10  VRM-JOB-LOW         PIC 9(4).
000940*             PUESTOS DE SENSIBILIDAD BAJA                       *
000950         10  VRM-JOB-MOD         PIC 9(4).
000960*             PUESTOS DE SENSIBILIDAD MODERADA                   *
000970         10  VRM-JOB-HIGH        PIC 9(4).
000980*             PUESTOS DE SENSIBILIDAD ALTA                       *
000990     05  VRM-EMPLEOS-R REDEFINES VRM-EMPLEOS.
001000         10  VRM-EMPLEO-TBL      PIC 9(4) OCCURS 3 TIMES.
001010*    VISA PERMANENTE POR ESTADO (AMPLIADO TICKET 4471)           *
001020     05  VRM-VISAS.
001030         10  VRM-VISA-CERT       PIC 9(4).
001040*             SOLICITUDES DE VISA PERMANENTE CERTIFICADAS        *
001050         10  VRM-VISA-DENIED     PIC 9(4).
001060*             SOLICITUDES DENEGADAS                              *
001070         10  VRM-VISA-WITHDRAWN  PIC 9(4).
001080*             SOLICITUDES RETIRADAS                              *
001090         10  VRM-VISA-CERT-EXP   PIC 9(4).
001100*             CERTIFICADAS Y YA VENCIDAS                         *
001110         10  VRM-VISA-UNSPEC     PIC 9(4).
001120*             SIN ESTADO ESPECIFICADO                            *
001130     05  VRM-VISAS-R REDEFINES VRM-VISAS.
001140         10  VRM-VISA-TBL        PIC 9(4) OCCURS 5 TIMES.
001150*         LA TABLA PERMITE APLICAR LOS UMBRALES DE CADA ESTADO   *
001160*         Y PROMEDIAR SIN CINCO PARRAFOS IGUALES.                *
001170*    TENDENCIAS DE VISA (AMPLIADO TICKET 5560)                   *
001180     05  VRM-CERT-TREND          PIC 9(2).
001190*             TENDENCIA DE CERTIFICADAS (10=FAVORABLE 6=NEUTRO)  *
001200     05  VRM-DEN-WD-TREND        PIC 9(2).
001210*             TENDENCIA DE DENEGADAS/RETIRADAS (MISMA CODIFIC.)  *
001220*---------------------------------------------------------------*
001230*    U5 - SANCIONES                                              *
001240*---------------------------------------------------------------*
001250     05  VRM-SANCTION-VIOL       PIC 9(4).
001260*             TOTAL DE VIOLACIONES DE SANCIONES DEL PROVEEDOR    *
001270*---------------------------------------------------------------*
001280*    RESERVA PARA AMPLIACIONES FUTURAS DEL LAYOUT                *
001290*---------------------------------------------------------------*
001300     05  FILLER                  PIC X(04).
